000010 IDENTIFICATION DIVISION.
000020 PROGRAM-ID. BLDGWRDB.
000030 AUTHOR. R T HOLLAND.
000040 INSTALLATION. WATER RESOURCES DIVISION - DATA SYSTEMS UNIT.
000050 DATE-WRITTEN. 04/14/87.
000060 DATE-COMPILED.
000070 SECURITY. UNCLASSIFIED - INTERNAL USE ONLY.
000080******************************************************************
000090*  BLDGWRDB  --  DISCRETE GROUNDWATER-LEVEL RDB FILE BUILD.
000100*
000110*  BUILDS THE "RDB" TAB-DELIMITED EXPORT OF DISCRETE GROUND-WATER
000120*  LEVEL READINGS FOR ONE LOCATION FOLDER (A GROUP OF STATES), OR
000130*  FOR EVERY KNOWN FOLDER WHEN THE CONTROL CARD SAYS "ALL", THEN
000140*  PUBLISHES A STATUS MESSAGE REPORTING THE OUTCOME.  AN OUTPUT
000150*  FILE THAT WOULD CONTAIN ZERO DATA ROWS MUST NEVER BE KEPT --
000160*  DOWNSTREAM, AN EMPTY FILE IS READ AS "THIS LOCATION HAS NO
000170*  SITES" AND CAUSES REAL SITE RECORDS TO BE RETIRED.
000180*
000190*-----------------------------------------------------------------
000200*  CHANGE LOG.
000210*-----------------------------------------------------------------
000220*  04/14/87  RTH  ORIG  INITIAL WRITE-UP FOR THE STATE GROUNDWATER
000230*                       LEVEL EXTRACT, REQUEST WR-0118.
000240*  09/02/87  RTH  WR-0141  ADDED THE FILENAME-DECORATOR FATAL
000250*                       CHECK -- OPERATIONS REPORTED A RUN THAT
000260*                       SILENTLY BUILT A BLANK STATE SUFFIX.
000270*  02/11/88  DJP  WR-0203  ADDED THE EMPTY-OUTPUT-FILE GUARD.
000280*                       A ZERO-ROW FILE WAS SHIPPED LAST WEEK AND
000290*                       WATER-DATA READ IT AS "SITES RETIRED".
000300*                       THIS MUST NEVER HAPPEN AGAIN.
000310*  06/06/89  DJP  WR-0266  "ALL" FOLDERS OPTION ADDED FOR THE
000320*                       OVERNIGHT RUN -- LOOPS OVER EVERY KNOWN
000330*                       FOLDER, CONTINUES ON A PER-FOLDER FAILURE.
000340*  11/19/90  RTH  WR-0318  TIER-CODE PREFIX (QA/PR/TEST) ADDED TO
000350*                       THE OUTPUT FILE NAME PER OWRD REQUEST.
000360*  04/02/92  KMS  WR-0355  FIXED A TRUNCATED STATE NAME IN THE
000370*                       "DETAILS" TEXT ON THE ERROR MESSAGE.
000380*  08/17/93  KMS  WR-0401  QUALIFYING-PARAMETER TABLE NOW LOADED
000390*                       ONCE PER RUN INSTEAD OF PER STATE.
000400*  03/25/95  RTH  WR-0449  ADDED FILE-STATUS DECLARATIVES TO ALL
000410*                       I/O FILES PER DP STANDARDS REVIEW.
000420*  07/10/96  KMS  WR-0487  CORRECTED THE RDB COLUMN-FORMAT LINE --
000430*                       LEV_VA WAS ONE BYTE SHORT.
000440*  01/08/98  WLF  WR-0512  MINOR CLEANUP, NO FUNCTIONAL CHANGE.
000450*  10/06/98  WLF  Y2K-004  YEAR-2000 REMEDIATION: THE RUN-DATE AND
000460*                       TIMESTAMP FIELDS ALREADY CARRY A FULL
000470*                       4-DIGIT YEAR (ACCEPT FROM DATE YYYYMMDD);
000480*                       VERIFIED NO 2-DIGIT YEAR WINDOWING ANY-
000490*                       WHERE IN THIS PROGRAM.  SIGNED OFF Y2K.
000500*  02/02/99  WLF  Y2K-004  FOLLOW-UP: CONFIRMED AGAINST THE 1999/
000510*                       2000 ROLLOVER TEST DECK.  NO CHANGE.
000520*  05/14/01  PAO  WR-0558  DISTINCT-FOLDER TABLE ENLARGED FROM 25
000530*                       TO 50 ENTRIES -- TWO NEW STATES ADDED
000540*                       SITES THIS YEAR.
000550*  09/23/03  PAO  WR-0602  RESULT RECORD NOW WRITTEN FOR THE "ALL"
000560*                       AGGREGATE RUN TOO (RESULT-COUNT = -1).
000570*  04/11/06  PAO  WR-0649  SWITCHED THE OUTPUT DESTINATION OPEN TO
000580*                       A DYNAMIC FILE-NAME VARIABLE SO THE BUILT
000590*                       FILE NAME CAN VARY RUN TO RUN.
000600*  12/01/09  MTC  WR-0701  GENERIC-FAILURE PATH NOW PUBLISHES THE
000610*                       SAME "DETAILS" TEXT AS THE EMPTY-FILE
000620*                       PATH, PER OPS REQUEST -- EASIER TO GREP.
000630*  06/18/13  MTC  WR-0744  NO FUNCTIONAL CHANGE -- RECOMPILED
000640*                       UNDER THE CURRENT COMPILER RELEASE.
000650*  11/04/14  DAK  WR-0779  A BAD FILE STATUS ON LOCFOLD, PARMFILE,
000660*                       GWLEVEL OR RESULTFL WAS STOPPING THE WHOLE
000670*                       OVERNIGHT "ALL" RUN ON ONE BAD FOLDER --
000680*                       THE DECLARATIVES NOW PUBLISH THE RULE-4
000690*                       ERROR MESSAGE AND LET THE CALLING LOOP
000700*                       CARRY ON, PER WR-0266'S ORIGINAL PROMISE.
000710*                       ALSO: THE "ALL" RUN WAS WRITING A RESULT
000720*                       RECORD FOR EVERY FOLDER IN ADDITION TO THE
000730*                       AGGREGATE RECORD -- RESULTFL IS ONE RECORD
000740*                       PER INVOCATION; THE PER-FOLDER WRITE IS
000750*                       NOW SUPPRESSED.
000760*  02/19/15  DAK  WR-0780  DP STANDARDS AUDIT FOUND FOUR 88-LEVEL
000770*                       END-OF-<FILE> CONDITION NAMES CARRIED ON
000780*                       THE FD RECORDS SINCE WR-0449 THAT NO
000790*                       PARAGRAPH EVER SET OR TESTED (THIS PROGRAM
000800*                       HAS ALWAYS DRIVEN ITS EOF LOGIC OFF THE
000810*                       SEPARATE WS-<FILE>-EOF-SW SWITCHES
000820*                       INSTEAD) -- REMOVED AS DEAD WEIGHT.  ALSO
000830*                       FOUND CTE-03 AND CTE-04 DECLARED AND NEVER
000840*                       REFERENCED ANYWHERE; REMOVED.  CTE-25 AND
000850*                       CTE-50 WERE DECLARED TO MATCH THE STATE
000860*                       AND FOLDER/PARM TABLE SIZES BUT NO
000870*                       OVERFLOW GUARD WAS EVER WRITTEN AGAINST
000880*                       THEM -- A MIS-KEYED LOCFOLD OR PARMFILE
000890*                       COULD HAVE SILENTLY SUBSCRIPTED PAST THE
000900*                       END OF A TABLE.  TABLE-LOAD PARAGRAPHS
000910*                       2120, 3120 AND 3520 NOW CHECK THE COUNT
000920*                       AGAINST THE TABLE'S OCCURS LIMIT BEFORE
000930*                       ADDING A ROW.
000940*  08/10/26  DAK  WR-0781  THREE ITEMS OUT OF THE DP STANDARDS
000950*                       FOLLOW-UP REVIEW.  (1) RDBOUT-FILE HAD NO
000960*                       FILE-STATUS HANDLER -- A WRITE FAILURE ON
000970*                       THE EXPORT FILE ITSELF WENT UNTRAPPED,
000980*                       CONTRARY TO WR-0449'S "ALL I/O FILES"
000990*                       STANDARD.  ADDED RDBOUT-HANDLER, SAME
001000*                       PATTERN AS RESULT-HANDLER.  (2) RENAMED
001010*                       EVERY NNNN-EXIT LABEL BACK TO THE SHOP'S
001020*                       OWN NNNN-BEGIN-xxx/NNNN-END-xxx PAIRING --
001030*                       SOMEONE HAD DRIFTED OFF HOUSE STYLE.
001040*                       (3) 3000 COULD DOUBLE-REPORT A LOCFOLD I/O
001050*                       FAILURE AS A BOGUS RULE-1 "NO STATE ENTRY"
001060*                       BECAUSE THE DECORATOR IS STILL BLANK WHEN
001070*                       THE DECLARATIVES ABORT 3100 PARTWAY
001080*                       THROUGH -- 3000 NOW CHECKS SW-RUN-OK
001090*                       BEFORE TRUSTING THE BLANK DECORATOR.
001100*-----------------------------------------------------------------
001110 ENVIRONMENT DIVISION.
001120 CONFIGURATION SECTION.
001130 SOURCE-COMPUTER.  IBM-UNISYS.
001140 OBJECT-COMPUTER.  IBM-UNISYS.
001150 SPECIAL-NAMES.
001160*  TOP-OF-FORM, THE CLASS TEST AND THE UPSI SWITCH ARE THE
001170*  STANDARD SPECIAL-NAMES BLOCK THIS SHOP PUTS ON EVERY BATCH
001180*  PROGRAM REGARDLESS OF WHETHER THAT PARTICULAR RUN NEEDS THEM --
001190*  THIS EXTRACT HAS NO PRINTED REPORT TO SKIP TO A NEW PAGE AND NO
001200*  OPERATOR SWITCH TO TEST, SO NONE OF THE THREE IS REFERENCED
001210*  BELOW.  LEFT IN FOR CONSISTENCY WITH THE REST OF THE SHOP'S
001220*  PROGRAMS RATHER THAN TRIMMED AS DEAD CODE.
001230     C01 IS TOP-OF-FORM
001240     CLASS WS-STATE-CODE-CLASS IS "A" THRU "Z"
001250     UPSI-0 ON STATUS IS WS-UPSI-0-ON
001260            OFF STATUS IS WS-UPSI-0-OFF.
001270
001280 INPUT-OUTPUT SECTION.
001290 FILE-CONTROL.
001300*  THE CONTROL CARD TELLS THIS RUN WHAT TO DO -- EITHER ONE
001310*  FOLDER NAME OR THE RESERVED WORD "ALL".  OPTIONAL SO A MISSING
001320*  CARD FAILS WITH A CLEAN FILE-STATUS TEST RATHER THAN AN ABEND.
001330     SELECT OPTIONAL CTLCARD-FILE ASSIGN TO "CTLCARD"
001340            ORGANIZATION IS LINE SEQUENTIAL
001350            FILE STATUS  IS FS-CTLCARD.
001360
001370*  STAND-IN FOR THE LOCATION-FOLDER LOOKUP -- SEE THE FD
001380*  COMMENTARY BELOW FOR WHY IT IS ONE ROW PER FOLDER/STATE PAIR.
001390     SELECT OPTIONAL LOCFOLD-FILE ASSIGN TO "LOCFOLD"
001400            ORGANIZATION IS LINE SEQUENTIAL
001410            FILE STATUS  IS FS-LOCFOLD.
001420
001430*  THE QUALIFYING-PARAMETER LIST -- READ ONCE PER RUN BY 3500,
001440*  REGARDLESS OF HOW MANY STATES OR READINGS FOLLOW.
001450     SELECT OPTIONAL PARM-FILE   ASSIGN TO "PARMFILE"
001460            ORGANIZATION IS LINE SEQUENTIAL
001470            FILE STATUS  IS FS-PARMFILE.
001480
001490*  THE DISCRETE GROUNDWATER READINGS.  OPENED AND CLOSED ONCE PER
001500*  STATE IN 3610 -- NOT ONCE FOR THE WHOLE RUN -- BECAUSE THE
001510*  SOURCE SYSTEM ONLY EVER HANDS BACK ONE STATE'S WORTH AT A TIME.
001520     SELECT OPTIONAL GWLEVEL-FILE ASSIGN TO "GWLEVEL"
001530            ORGANIZATION IS LINE SEQUENTIAL
001540            FILE STATUS  IS FS-GWLEVEL.
001550
001560*  THE ONE FILE WHOSE ASSIGN NAME IS A DATA ITEM, NOT A LITERAL
001570*  -- THE FILE NAME IS BUILT AT RUN TIME IN 3200 AND THE OPEN
001580*  CANNOT HAPPEN UNTIL THAT NAME IS KNOWN.
001590     SELECT OPTIONAL RDBOUT-FILE ASSIGN TO WS-RDB-FILENAME
001600            ORGANIZATION IS LINE SEQUENTIAL
001610            FILE STATUS  IS FS-RDBOUT.
001620
001630*  ONE ROW WRITTEN PER INVOCATION -- A SINGLE-FOLDER REQUEST
001640*  WRITES ONE ROW IN 3800/3900, AN "ALL" REQUEST WRITES ONE
001650*  AGGREGATE ROW IN 2900 INSTEAD OF ONE ROW PER FOLDER.
001660     SELECT OPTIONAL RESULT-FILE ASSIGN TO "RESULTFL"
001670            ORGANIZATION IS LINE SEQUENTIAL
001680            FILE STATUS  IS FS-RESULT.
001690
001700 DATA DIVISION.
001710 FILE SECTION.
001720*-----------------------------------------------------------------
001730*  REQUEST CONTROL RECORD -- ONE PER INVOCATION.
001740*-----------------------------------------------------------------
001750 FD  CTLCARD-FILE.
001760 01  CTLCARD-REC.
001770*  THE ONE DATA ITEM THIS CARD CARRIES -- EITHER A LITERAL
001780*  FOLDER NAME OR THE RESERVED WORD "ALL".
001790     03  CTL-LOCATION-FOLDER    PIC X(40).
001800     03  FILLER                 PIC X(40).
001810
001820*-----------------------------------------------------------------
001830*  LOCATION-FOLDER / STATE LOOKUP -- STAND-IN FOR THE LOCATION-
001840*  FOLDER DAO.  ONE ROW PER FOLDER/STATE PAIR; THE SUFFIX CODE IS
001850*  REPEATED ON EVERY ROW FOR A GIVEN FOLDER.
001860*-----------------------------------------------------------------
001870 FD  LOCFOLD-FILE.
001880 01  LOCFOLD-REC.
001890*  THE NAME OPERATIONS KEYS THIS FOLDER BY, E.G. ON A CONTROL
001900*  CARD OR A DIRECTORY LISTING.
001910     03  LOCFOLD-FOLDER-NAME    PIC X(40).
001920*  2-CHARACTER STATE-SUFFIX CODE USED IN THE OUTPUT FILE NAME --
001930*  THE SAME ON EVERY ROW FOR A GIVEN FOLDER.
001940     03  LOCFOLD-SUFFIX-CODE    PIC X(02).
001950*  ONE OF THE STATES THIS FOLDER COVERS.  A FOLDER WITH SEVERAL
001960*  STATES HAS SEVERAL ROWS, ONE PER STATE, ALL SHARING THE SAME
001970*  FOLDER NAME AND SUFFIX CODE ABOVE.
001980     03  LOCFOLD-STATE-NAME     PIC X(30).
001990     03  FILLER                 PIC X(08).
002000
002010*-----------------------------------------------------------------
002020*  QUALIFYING-PARAMETER REFERENCE -- READ ONCE PER RUN.
002030*-----------------------------------------------------------------
002040 FD  PARM-FILE.
002050 01  PARM-REC.
002060*  THE 5-DIGIT USGS PARAMETER CODE THIS ROW QUALIFIES -- MATCHED
002070*  AGAINST GWLEVEL-PARM-CODE BELOW IN 3630.
002080     03  PARM-CODE              PIC X(05).
002090*  "Y"/"N" FLAGS CARRIED THROUGH FROM THE REAL PARAMETER DAO.
002100*  NEITHER FLAG IS ACTED ON IN THIS BUILD -- A QUALIFYING CODE
002110*  QUALIFIES A READING WHETHER OR NOT THESE ARE SET, BUT THE
002120*  COLUMNS ARE KEPT ON THE TABLE ROW FOR PARITY WITH THE SOURCE.
002130     03  PARM-BLS-FLAG          PIC X(01).
002140     03  PARM-DATUM-FLAG        PIC X(01).
002150     03  FILLER                 PIC X(73).
002160
002170*-----------------------------------------------------------------
002180*  DISCRETE GROUNDWATER-LEVEL READING -- STAND-IN FOR THE
002190*  DISCRETE GROUNDWATER DAO.  REQUESTED ONE STATE AT A TIME.
002200*-----------------------------------------------------------------
002210 FD  GWLEVEL-FILE.
002220 01  GWLEVEL-REC.
002230*  MATCHED AGAINST WS-CURRENT-STATE IN 3620 -- READINGS FOR ANY
002240*  OTHER STATE ON THIS FILE ARE READ PAST AND IGNORED.
002250     03  GWLEVEL-STATE-NAME     PIC X(30).
002260*  USGS SITE NUMBER, CARRIED STRAIGHT THROUGH TO THE OUTPUT LINE.
002270     03  GWLEVEL-SITE-NUMBER    PIC X(15).
002280*  8-DIGIT YYYYMMDD MEASUREMENT DATE.
002290     03  GWLEVEL-MEASURE-DATE   PIC X(08).
002300*  MATCHED AGAINST THE QUALIFYING-PARAMETER TABLE IN 3630.
002310     03  GWLEVEL-PARM-CODE      PIC X(05).
002320*  SIGNED, TWO-DECIMAL GROUNDWATER LEVEL.  MOVED, NEVER COMPUTED
002330*  OR ROUNDED (BUSINESS RULE 7) -- THIS EXTRACT REPORTS EXACTLY
002340*  WHAT THE SOURCE READING RECORDED.
002350     03  GWLEVEL-LEVEL-VALUE    PIC S9(6)V9(02).
002360     03  FILLER                 PIC X(20).
002370
002380*-----------------------------------------------------------------
002390*  RDB OUTPUT LINE -- THE EXPORT FILE ITSELF, ONE LINE PER
002400*  RECORD (HEADER OR DATA).  KEYED DYNAMICALLY BY WS-RDB-FILENAME
002410*  SINCE THE NAME IS BUILT FRESH EVERY RUN (SEE 3200).
002420*-----------------------------------------------------------------
002430 FD  RDBOUT-FILE.
002440 01  RDBOUT-REC.
002450     03  RDBOUT-LINE-TEXT       PIC X(195).
002460     03  FILLER                 PIC X(05).
002470
002480*-----------------------------------------------------------------
002490*  RESULT STATUS RECORD -- ONE PER INVOCATION (OR PER AGGREGATE
002500*  "ALL" RUN).
002510*-----------------------------------------------------------------
002520 FD  RESULT-FILE.
002530 01  RESULT-REC.
002540*  ROW COUNT ON A SINGLE-FOLDER SUCCESS; -1 ON THE ONE AGGREGATE
002550*  RECORD A WHOLE "ALL" RUN WRITES (SEE WR-0602, 2900).
002560     03  RSLT-COUNT             PIC S9(9).
002570*  FREE-TEXT SUMMARY, SAME WORDING AS THE INFO MESSAGE PUBLISHED
002580*  TO 8000 FOR THE SAME OUTCOME.
002590     03  RSLT-MESSAGE           PIC X(200).
002600     03  FILLER                 PIC X(09).
002610
002620 WORKING-STORAGE SECTION.
002630*-----------------------------------------------------------------
002640*  CONSTANTS.
002650*-----------------------------------------------------------------
002660*  CTE-01 IS THE GENERIC "ADD ONE" STEP USED BY EVERY SUBSCRIPT AND
002670*  COUNTER IN THIS PROGRAM.  CTE-25 AND CTE-50 ARE THE OCCURS
002680*  LIMITS OF THE STATE TABLE AND THE FOLDER/PARM TABLES BELOW --
002690*  KEEP THEM IN STEP WITH THE OCCURS CLAUSES IF THE TABLES ARE
002700*  EVER RESIZED AGAIN (SEE WR-0558).                    (WR-0780)
002710 78  CTE-01                                     VALUE 1.
002720 78  CTE-25                                     VALUE 25.
002730 78  CTE-50                                     VALUE 50.
002740
002750*-----------------------------------------------------------------
002760*  FILE STATUS / EOF SWITCHES.  PER WR-0449, EVERY I/O FILE GETS
002770*  ITS OWN TWO-DIGIT FILE-STATUS FIELD, CHECKED BY THE
002780*  DECLARATIVES SECTION BELOW ON ANY EXCEPTION.  RDBOUT AND
002790*  RESULT NEED NO EOF SWITCH -- THIS PROGRAM ONLY EVER WRITES TO
002800*  THEM, NEVER READS THEM BACK.
002810*-----------------------------------------------------------------
002820 77  FS-CTLCARD                 PIC X(02)  VALUE "00".
002830 77  FS-LOCFOLD                 PIC X(02)  VALUE "00".
002840 77  FS-PARMFILE                PIC X(02)  VALUE "00".
002850 77  FS-GWLEVEL                 PIC X(02)  VALUE "00".
002860 77  FS-RDBOUT                  PIC X(02)  VALUE "00".
002870 77  FS-RESULT                  PIC X(02)  VALUE "00".
002880
002890*  SET "Y" BY EITHER THE NORMAL AT-END LEG OF A READ, OR BY THE
002900*  MATCHING DECLARATIVES HANDLER ON A HARD I/O ERROR -- EITHER
002910*  WAY THE READ LOOP ON THIS FILE STOPS.
002920 77  WS-LOCFOLD-EOF-SW          PIC X(01)  VALUE "N".
002930     88  SW-LOCFOLD-EOF-Y                  VALUE "Y".
002940     88  SW-LOCFOLD-EOF-N                  VALUE "N".
002950
002960 77  WS-PARMFILE-EOF-SW         PIC X(01)  VALUE "N".
002970     88  SW-PARMFILE-EOF-Y                 VALUE "Y".
002980     88  SW-PARMFILE-EOF-N                 VALUE "N".
002990
003000*  GWLEVEL IS CLOSED AND RE-OPENED ONCE PER STATE IN 3610, SO THIS
003010*  SWITCH IS RESET TO "N" EVERY TIME THAT PARAGRAPH OPENS THE
003020*  FILE, NOT JUST ONCE AT PROGRAM START.
003030 77  WS-GWLEVEL-EOF-SW          PIC X(01)  VALUE "N".
003040     88  SW-GWLEVEL-EOF-Y                  VALUE "Y".
003050     88  SW-GWLEVEL-EOF-N                  VALUE "N".
003060
003070*  THE ONE SWITCH 3000-BEGIN-PROCESS-REQUEST'S CALLERS CHECK TO DECIDE
003080*  WHETHER THIS REQUEST SUCCEEDED.  RESET "OK" AT THE TOP OF
003090*  EVERY PASS (SEE 3000) SO IT NEVER CARRIES A PRIOR FOLDER'S
003100*  OUTCOME FORWARD.
003110 77  WS-RUN-FAILED-SW           PIC X(01)  VALUE "N".
003120     88  SW-RUN-FAILED                     VALUE "Y".
003130     88  SW-RUN-OK                         VALUE "N".
003140
003150*  SET BY THE SEARCH IN 3630 -- DID THIS READING'S PARM CODE
003160*  APPEAR IN THE QUALIFYING-PARAMETER TABLE LOADED BY 3500?
003170 77  WS-PARM-FOUND-SW           PIC X(01)  VALUE "N".
003180     88  SW-PARM-FOUND-Y                   VALUE "Y".
003190     88  SW-PARM-FOUND-N                   VALUE "N".
003200
003210*  SET BY THE SEARCH IN 2120 -- IS THIS LOCFOLD ROW'S FOLDER NAME
003220*  ALREADY IN THE DISTINCT-FOLDER TABLE, OR IS IT A NEW ONE?
003230 77  WS-FOLDER-FOUND-SW         PIC X(01)  VALUE "N".
003240     88  SW-FOLDER-FOUND-Y                 VALUE "Y".
003250     88  SW-FOLDER-FOUND-N                 VALUE "N".
003260
003270*  WR-0779 -- MARKS A 3000-BEGIN-PROCESS-REQUEST CALL MADE FROM THE
003280*  ALL-FOLDERS LOOP SO 3800 KNOWS NOT TO WRITE A PER-FOLDER
003290*  RESULT RECORD (THE AGGREGATE RECORD IN 2900 COVERS THE RUN).
003300 77  WS-ALL-SUBCALL-SW          PIC X(01)  VALUE "N".
003310     88  SW-ALL-SUBCALL                     VALUE "Y".
003320     88  SW-NOT-ALL-SUBCALL                 VALUE "N".
003330
003340*  WR-0779 -- HOLDS THE FILE STATUS OF WHATEVER DAO FILE TRIPPED
003350*  A DECLARATIVES HANDLER, FOR THE GENERIC-FAILURE MESSAGE.
003360 77  WS-FAILURE-FS              PIC X(02)  VALUE SPACES.
003370
003380*-----------------------------------------------------------------
003390*  RUN CONFIGURATION -- STAND-IN FOR THE PROPERTIES COLLABORATOR.
003400*  TIER AND TOPIC ARE NORMALLY SET FROM AN UPSI SWITCH OR A JCL
003410*  PARM CARD AT THIS SHOP; HARD-CODED HERE FOR A STANDALONE RUN.
003420*-----------------------------------------------------------------
003430 01  WS-RUN-CONFIG.
003440*  UPPERCASED BY 3200 BEFORE THE TIER EVALUATE -- KEPT SEPARATE
003450*  FROM WS-CONFIG-TIER SO THE ORIGINAL CONFIGURED CASE SURVIVES
003460*  FOR ANY FUTURE PARAGRAPH THAT NEEDS IT AS KEYED.
003470     05  WS-CONFIG-TIER         PIC X(10)  VALUE "PROD".
003480     05  WS-CONFIG-TIER-UC      PIC X(10)  VALUE SPACES.
003490*  "Y" MEANS THIS RUN FOUND A PUBLISHING DESTINATION AT STARTUP;
003500*  8000 CHECKS IT BEFORE DECIDING WHETHER TO PUBLISH OR JUST LOG.
003510     05  WS-CONFIG-TOPIC-SW     PIC X(01)  VALUE "Y".
003520         88  SW-TOPIC-RESOLVED              VALUE "Y".
003530         88  SW-TOPIC-NOT-RESOLVED          VALUE "N".
003540     05  FILLER                 PIC X(05)  VALUE SPACES.
003550
003560*-----------------------------------------------------------------
003570*  REQUEST / CONTROL-CARD WORKING AREA.
003580*-----------------------------------------------------------------
003590 01  WS-REQUEST-AREA.
003600     05  WS-LOCATION-FOLDER     PIC X(40)  VALUE SPACES.
003610     05  WS-ALL-REQUEST-SW      PIC X(01)  VALUE "N".
003620         88  SW-ALL-REQUEST                VALUE "Y".
003630     05  WS-CURRENT-STATE       PIC X(30)  VALUE SPACES.
003640     05  FILLER                 PIC X(09)  VALUE SPACES.
003650
003660*-----------------------------------------------------------------
003670*  STATE-LIST TABLE -- ONE RUN'S TRANSLATED STATES,
003680*  ORDER PRESERVED AS READ FROM LOCFOLD-FILE.
003690*-----------------------------------------------------------------
003700 01  WS-STATE-TABLE.
003710     05  WS-STATE-ENTRY         OCCURS 25 TIMES
003720                                 INDEXED BY WS-STATE-IDX.
003730         10  WS-STATE-NAME      PIC X(30)  VALUE SPACES.
003740
003750 77  WS-STATE-COUNT             PIC 9(04)  COMP  VALUE ZERO.
003760 77  WS-SUFFIX-DECORATOR        PIC X(02)  VALUE SPACES.
003770
003780*-----------------------------------------------------------------
003790*  DISTINCT-FOLDER TABLE -- BUILT ONLY FOR THE "ALL" REQUEST.
003800*-----------------------------------------------------------------
003810 01  WS-FOLDER-TABLE.
003820     05  WS-FOLDER-ENTRY        OCCURS 50 TIMES
003830                                 INDEXED BY WS-FOLDER-IDX.
003840         10  WS-FOLDER-NAME     PIC X(40)  VALUE SPACES.
003850
003860 77  WS-FOLDER-COUNT            PIC 9(04)  COMP  VALUE ZERO.
003870*  A SEPARATE SUBSCRIPT FROM WS-FOLDER-IDX ABOVE, SINCE 2200
003880*  DRIVES THE ALL-FOLDERS LOOP WITH A PLAIN PERFORM VARYING, NOT
003890*  A SEARCH -- WS-FOLDER-IDX STAYS FREE FOR 2120'S LOOKUPS.
003900 77  WS-FOLDER-SUB              PIC 9(04)  COMP  VALUE ZERO.
003910 77  WS-SUCCESS-COUNT           PIC 9(04)  COMP  VALUE ZERO.
003920 77  WS-ERROR-COUNT             PIC 9(04)  COMP  VALUE ZERO.
003930*  EDITED VIEWS OF THE TWO COMP COUNTERS ABOVE, FOR THE
003940*  AGGREGATE RESULT/INFO MESSAGES 2900 BUILDS.
003950 77  WS-SUCCESS-DISP            PIC ZZZ9.
003960 77  WS-ERROR-DISP              PIC ZZZ9.
003970
003980*-----------------------------------------------------------------
003990*  QUALIFYING-PARAMETER TABLE (LOOKUP STAND-IN), LOADED
004000*  ONCE PER RUN AND CHECKED BY A LINEAR SEARCH (THE FILE IS NOT
004010*  GUARANTEED TO ARRIVE IN PARM-CODE SEQUENCE, SO SEARCH ALL IS
004020*  NOT USED HERE -- SEE THE FOLDER/STATE TABLES ABOVE FOR THE
004030*  SAME REASON).
004040*-----------------------------------------------------------------
004050 01  WS-PARM-TABLE.
004060     05  WS-PARM-ENTRY          OCCURS 50 TIMES
004070                                 INDEXED BY WS-PARM-IDX.
004080         10  WS-PARM-CODE-TBL   PIC X(05)  VALUE SPACES.
004090         10  WS-PARM-BLS-TBL    PIC X(01)  VALUE SPACE.
004100         10  WS-PARM-DATUM-TBL  PIC X(01)  VALUE SPACE.
004110
004120 77  WS-PARM-COUNT              PIC 9(04)  COMP  VALUE ZERO.
004130
004140*-----------------------------------------------------------------
004150*  RUN-DATE / TIMESTAMP -- USED FOR THE HEADER COMMENT LINE AND
004160*  FOR THE FILENAME-CONSTRUCTION RULE (BUSINESS RULE 2).
004170*-----------------------------------------------------------------
004180 77  WS-TODAY-NUM                PIC 9(08)  VALUE ZEROES.
004190 77  WS-TODAY-STR  REDEFINES WS-TODAY-NUM
004200                                  PIC X(08).
004210
004220 77  WS-TIME-NUM                 PIC 9(08)  VALUE ZEROES.
004230 77  WS-TIME-STR   REDEFINES WS-TIME-NUM
004240                                  PIC X(08).
004250
004260*-----------------------------------------------------------------
004270*  OUTPUT FILE NAME / STORAGE KEY -- BUILT, NEVER READ BACK.
004280*-----------------------------------------------------------------
004290 01  WS-FILENAME-PARTS.
004300*  "qa", "pr" OR "test" -- SEE THE EVALUATE IN 3200.
004310     05  WS-TIER-CODE           PIC X(04)  VALUE SPACES.
004320*  THE 2-CHARACTER DECORATOR OFF THE LOCFOLD ROW, FORCED UPPER.
004330     05  WS-SUFFIX-UPPER        PIC X(02)  VALUE SPACES.
004340*  BUILT BY 3210 FROM THE RUN DATE AND TIME OF DAY; NEVER RE-READ
004350*  ONCE THE FILE NAME IT FEEDS IS ASSEMBLED.
004360     05  WS-TIMESTAMP           PIC X(15)  VALUE SPACES.
004370     05  FILLER                 PIC X(09)  VALUE SPACES.
004380
004390 77  WS-RDB-FILENAME            PIC X(60)  VALUE SPACES.
004400 77  WS-RDB-KEY                 PIC X(64)  VALUE SPACES.
004410 77  WS-RDB-KEY-LEN             PIC 9(03)  COMP  VALUE ZERO.
004420
004430*-----------------------------------------------------------------
004440*  GENERIC TRIM WORK AREA -- TRAILING-BLANK STRIP FOR FIELDS
004450*  THAT GO INTO BUILT STATUS-MESSAGE TEXT.  NO INTRINSIC
004460*  FUNCTIONS ARE USED AT THIS SHOP; TRIMMING IS DONE BY HAND.
004470*-----------------------------------------------------------------
004480 01  WS-TRIM-WORK.
004490     05  WS-TRIM-SOURCE         PIC X(64)  VALUE SPACES.
004500     05  WS-TRIM-LEN            PIC 9(02)  COMP  VALUE ZERO.
004510     05  FILLER                 PIC X(04)  VALUE SPACES.
004520
004530 77  WS-FOLDER-TRIMMED          PIC X(40)  VALUE SPACES.
004540 77  WS-FOLDER-TRIM-LEN         PIC 9(02)  COMP  VALUE ZERO.
004550 77  WS-FILENAME-TRIMMED        PIC X(60)  VALUE SPACES.
004560 77  WS-FILENAME-TRIM-LEN       PIC 9(02)  COMP  VALUE ZERO.
004570
004580*-----------------------------------------------------------------
004590*  "STATES: [A, B, C]" AND "[LOCATIONFOLDER ... ]" TEXT BUILD
004600*  AREAS (BUSINESS RULES 3, 4 AND 5 SHARE THE SAME "DETAILS"
004610*  FORMAT).
004620*-----------------------------------------------------------------
004630 77  WS-SLT-PTR                 PIC 9(03)  COMP  VALUE 1.
004640 77  WS-SLT-LEN                 PIC 9(03)  COMP  VALUE ZERO.
004650 77  WS-STATE-LIST-TEXT         PIC X(120) VALUE SPACES.
004660
004670 77  WS-DTL-LEN                 PIC 9(03)  COMP  VALUE ZERO.
004680 77  WS-DETAIL-TEXT             PIC X(180) VALUE SPACES.
004690
004700 77  WS-STATUS-MESSAGE          PIC X(200) VALUE SPACES.
004710 77  WS-ROW-COUNT-DISP          PIC ZZZZZ9.
004720
004730*-----------------------------------------------------------------
004740*  RDB HEADER / DATA-LINE BUILD AREAS.
004750*-----------------------------------------------------------------
004760*  THE RDB FORMAT IS TAB-DELIMITED -- X'09' IS THE HORIZONTAL TAB
004770*  BYTE, CHEAPER TO HOLD AS ONE FIELD THAN TO CODE AS A LITERAL
004780*  ON EVERY STRING STATEMENT THAT NEEDS ONE.
004790 77  WS-TAB-CHAR                PIC X(01)  VALUE X'09'.
004800*  RESET TO ZERO AT THE TOP OF EVERY 3000-BEGIN-PROCESS-REQUEST PASS --
004810*  COUNTS ONLY THE CURRENT FOLDER'S DATA ROWS, NEVER A RUNNING
004820*  TOTAL ACROSS FOLDERS (THAT IS WS-SUCCESS-COUNT/WS-ERROR-COUNT'S
004830*  JOB, NOT THIS FIELD'S).
004840 77  WS-ROW-COUNT               PIC 9(07)  COMP  VALUE ZERO.
004850
004860 01  WS-DATA-LINE-FIELDS.
004870*  THESE FIVE FIELDS ARE NOT ACTUALLY USED TO BUILD THE RDB DATA
004880*  LINE -- 3640 STRINGS THE SOURCE FIELDS DIRECTLY.  THEY EXIST
004890*  SO WS-DATA-LINE-FLAT BELOW HAS SOMETHING TO REDEFINE, GIVING A
004900*  SINGLE-FIELD VIEW A DEBUGGING DISPLAY CAN DUMP IN ONE SHOT.
004910     05  WS-OUT-AGENCY-CD       PIC X(05)  VALUE "USGS".
004920     05  WS-OUT-SITE-NO         PIC X(15)  VALUE SPACES.
004930     05  WS-OUT-LEV-DT          PIC X(08)  VALUE SPACES.
004940     05  WS-OUT-PARM-CD         PIC X(05)  VALUE SPACES.
004950     05  WS-OUT-LEV-VA          PIC -(6)9.99 VALUE ZEROES.
004960     05  FILLER                 PIC X(07)  VALUE SPACES.
004970 01  WS-DATA-LINE-FLAT  REDEFINES WS-DATA-LINE-FIELDS
004980                                  PIC X(50).
004990
005000 PROCEDURE DIVISION.
005010 DECLARATIVES.
005020*  A BAD FILE STATUS ON THE CONTROL CARD ITSELF IS THE ONE CASE
005030*  THAT STILL GETS A HARD STOP RUN -- UNLIKE THE DAO FILES BELOW,
005040*  THERE IS NO FOLDER TO CONTINUE ON AND NO REQUEST TO CARRY OUT
005050*  YET; THE JOB DOES NOT YET KNOW WHAT IT WAS ASKED TO DO.
005060 CTLCARD-HANDLER SECTION.
005070     USE AFTER ERROR PROCEDURE ON CTLCARD-FILE.
005080 CTLCARD-STATUS-CHECK.
005090     DISPLAY "FILE STATUS -- CTLCARD   [" FS-CTLCARD "]."
005100     MOVE 90 TO RETURN-CODE
005110     STOP RUN.
005120
005130*  WR-0779 -- A DAO FILE ERROR USED TO STOP RUN OUTRIGHT, WHICH
005140*  ABORTED THE WHOLE "ALL" JOB ON ONE BAD FOLDER.  NOW PUBLISHES
005150*  THE RULE-4 ERROR MESSAGE AND LETS THE CALLING PARAGRAPH'S OWN
005160*  EOF/CONTINUE LOGIC CARRY THE RUN FORWARD.
005170 LOCFOLD-HANDLER SECTION.
005180     USE AFTER ERROR PROCEDURE ON LOCFOLD-FILE.
005190 LOCFOLD-STATUS-CHECK.
005200     DISPLAY "FILE STATUS -- LOCFOLD   [" FS-LOCFOLD "]."
005210     MOVE FS-LOCFOLD TO WS-FAILURE-FS
005220     SET SW-LOCFOLD-EOF-Y TO TRUE
005230     PERFORM 3900-BEGIN-GENERIC-FAILURE
005240        THRU 3900-END-GENERIC-FAILURE.
005250
005260*  SAME TREATMENT FOR THE QUALIFYING-PARAMETER FILE -- A BAD ROW
005270*  OR AN UNREADABLE PARM-FILE FAILS JUST THIS FOLDER'S REQUEST,
005280*  NOT THE WHOLE JOB.
005290 PARMFILE-HANDLER SECTION.
005300     USE AFTER ERROR PROCEDURE ON PARM-FILE.
005310 PARMFILE-STATUS-CHECK.
005320     DISPLAY "FILE STATUS -- PARMFILE  [" FS-PARMFILE "]."
005330*  WS-FAILURE-FS CARRIES THE BAD STATUS CODE INTO THE RULE-4
005340*  MESSAGE 3900 BUILDS -- THE DISPLAY ABOVE IS FOR THE JOB LOG,
005350*  THIS MOVE IS FOR THE RESULT-FILE ROW THE OPERATOR READS LATER.
005360     MOVE FS-PARMFILE TO WS-FAILURE-FS
005370     SET SW-PARMFILE-EOF-Y TO TRUE
005380     PERFORM 3900-BEGIN-GENERIC-FAILURE
005390        THRU 3900-END-GENERIC-FAILURE.
005400
005410*  THE GWLEVEL FILE IS READ ONE STATE AT A TIME INSIDE 3610, SO A
005420*  BLOWUP HERE ONLY COSTS THE ONE STATE BEING PROCESSED WHEN IT
005430*  HAPPENED, NOT THE OTHER STATES QUEUED UP BEHIND IT.
005440 GWLEVEL-HANDLER SECTION.
005450     USE AFTER ERROR PROCEDURE ON GWLEVEL-FILE.
005460 GWLEVEL-STATUS-CHECK.
005470     DISPLAY "FILE STATUS -- GWLEVEL   [" FS-GWLEVEL "]."
005480*  SAME WS-FAILURE-FS / SW-xxx-EOF-Y PAIRING AS THE OTHER DAO
005490*  HANDLERS ABOVE -- ONE FIELD FEEDS THE RESULT MESSAGE, THE OTHER
005500*  TELLS THE CALLING READ LOOP TO STOP ASKING THIS FILE FOR MORE.
005510     MOVE FS-GWLEVEL TO WS-FAILURE-FS
005520     SET SW-GWLEVEL-EOF-Y TO TRUE
005530     PERFORM 3900-BEGIN-GENERIC-FAILURE
005540        THRU 3900-END-GENERIC-FAILURE.
005550
005560*  RESULTFL IS WRITE-ONLY, SO THERE IS NO EOF SWITCH TO SET HERE
005570*  -- ONLY A HARD DISK/DEVICE ERROR ON THE WRITE ITSELF LANDS IN
005580*  THIS SECTION, AND 3900 TAKES IT FROM THERE.
005590 RESULT-HANDLER SECTION.
005600     USE AFTER ERROR PROCEDURE ON RESULT-FILE.
005610 RESULT-STATUS-CHECK.
005620     DISPLAY "FILE STATUS -- RESULTFL  [" FS-RESULT "]."
005630     MOVE FS-RESULT TO WS-FAILURE-FS
005640     PERFORM 3900-BEGIN-GENERIC-FAILURE
005650        THRU 3900-END-GENERIC-FAILURE.
005660*  WR-0781 -- RDBOUT IS THE EXPORT DESTINATION ITSELF, WRITTEN BY
005670*  3400'S FOUR HEADER LINES AND 3640'S DATA LINES; NO HANDLER WAS
005680*  WRITTEN FOR IT WHEN THE OTHER FOUR DAO FILES GOT THEIRS, SO A
005690*  FULL DISK OR A DEVICE ERROR MID-WRITE USED TO GO UNTRAPPED AND
005700*  RUN OFF THE END OF THE PROGRAM UNCAUGHT -- EXACTLY THE "TO ALL
005710*  I/O FILES" COVERAGE WR-0449 CLAIMED THIS PROGRAM ALREADY HAD.
005720*  NO EOF SWITCH HERE EITHER, SAME AS RESULTFL -- RDBOUT IS ALSO
005730*  WRITE-ONLY ONCE 3300 OPENS IT.
005740 RDBOUT-HANDLER SECTION.
005750     USE AFTER ERROR PROCEDURE ON RDBOUT-FILE.
005760 RDBOUT-STATUS-CHECK.
005770     DISPLAY "FILE STATUS -- RDBOUT    [" FS-RDBOUT "]."
005780     MOVE FS-RDBOUT TO WS-FAILURE-FS
005790     PERFORM 3900-BEGIN-GENERIC-FAILURE
005800        THRU 3900-END-GENERIC-FAILURE.
005810 END DECLARATIVES.
005820
005830*-----------------------------------------------------------------
005840*  0000 -- MAIN LINE.  READS THE CONTROL CARD, BRANCHES TO THE
005850*  "ALL FOLDERS" PATH OR THE SINGLE-FOLDER PATH, THEN STOPS.
005860*-----------------------------------------------------------------
005870 0000-MAIN-PARAGRAPH.
005880*  RETURN-CODE IS WHAT THE OVERNIGHT SCHEDULER CHECKS.  0 MEANS
005890*  CLEAN.  16 MEANS THE ONE REQUEST THIS RUN WAS ASKED FOR FAILED
005900*  OUTRIGHT.  8 MEANS AN "ALL" RUN CAME BACK WITH AT LEAST ONE
005910*  FOLDER FAILED BUT OTHERS SUCCEEDED (SET DOWN IN 2900) -- THAT
005920*  DISTINCTION LETS OPERATIONS TELL "TOTAL LOSS" FROM "PARTIAL,
005930*  LOOK AT THE LOG" WITHOUT READING THE LOG FIRST.  90-94 ARE SET
005940*  FROM THE DECLARATIVES BELOW ON A HARD I/O ERROR READING THE
005950*  CONTROL CARD ITSELF, BEFORE ANY OF THIS PARAGRAPH RUNS.
005960     MOVE 0 TO RETURN-CODE
005970*  RESULTFL IS OPENED HERE, ONCE, REGARDLESS OF WHICH PATH BELOW
005980*  RUNS, SO BOTH THE SINGLE-FOLDER PATH AND EVERY FOLDER IN AN
005990*  "ALL" RUN CAN SHARE THE SAME OPEN OUTPUT FILE AND CLOSE IT
006000*  EXACTLY ONCE AT THE BOTTOM OF THIS PARAGRAPH.
006010     OPEN OUTPUT RESULT-FILE
006020
006030     PERFORM 1000-BEGIN-READ-CONTROL-CARD
006040        THRU 1000-END-READ-CONTROL-CARD
006050
006060     IF SW-ALL-REQUEST
006070         PERFORM 2000-BEGIN-PROCESS-ALL-FOLDERS
006080            THRU 2000-END-PROCESS-ALL-FOLDERS
006090     ELSE
006100*  WR-0779 -- THIS IS THE ONLY CALLER THAT SETS THE SWITCH TO
006110*  "NOT AN ALL-SUBCALL"; 2200-BEGIN-PROCESS-ONE-FOLDER SETS THE OTHER
006120*  SIDE OF IT FOR THE "ALL" PATH.  3800-BEGIN-FINALIZE-SUCCESS READS
006130*  THIS SWITCH TO DECIDE WHETHER TO WRITE THE RESULT RECORD.
006140         SET SW-NOT-ALL-SUBCALL TO TRUE
006150         PERFORM 3000-BEGIN-PROCESS-REQUEST
006160            THRU 3000-END-PROCESS-REQUEST
006170         IF SW-RUN-FAILED
006180             MOVE 16 TO RETURN-CODE
006190         END-IF
006200     END-IF
006210
006220     CLOSE RESULT-FILE
006230     STOP RUN.
006240
006250*-----------------------------------------------------------------
006260*  1000 -- READ THE REQUEST CONTROL RECORD.
006270*-----------------------------------------------------------------
006280 1000-BEGIN-READ-CONTROL-CARD.
006290*  CTLCARD IS A SINGLE-RECORD FILE -- ONE CARD IMAGE, READ ONCE,
006300*  NO LOOP AND NO EOF SWITCH NEEDED.  AN EMPTY OR MISSING CARD
006310*  FALLS THROUGH THE "AT END" LEG AND LEAVES WS-LOCATION-FOLDER
006320*  BLANK, WHICH 3100 BELOW WILL THEN FAIL TO MATCH ANY LOCFOLD
006330*  ROW -- THAT IS BUSINESS RULE 1'S FATAL PATH, NOT THIS
006340*  PARAGRAPH'S CONCERN.
006350     MOVE SPACES TO WS-LOCATION-FOLDER
006360     MOVE "N"     TO WS-ALL-REQUEST-SW
006370
006380     OPEN INPUT CTLCARD-FILE
006390     READ CTLCARD-FILE RECORD
006400         AT END
006410             CONTINUE
006420         NOT AT END
006430             MOVE CTL-LOCATION-FOLDER TO WS-LOCATION-FOLDER
006440     END-READ
006450     CLOSE CTLCARD-FILE
006460
006470*  THE LITERAL "ALL" IN THE LOCATION-FOLDER FIELD IS THE ONE
006480*  RESERVED WORD THIS CONTROL CARD UNDERSTANDS -- EVERY OTHER
006490*  VALUE IS TAKEN AS A LITERAL FOLDER NAME TO LOOK UP IN LOCFOLD.
006500     IF WS-LOCATION-FOLDER = "ALL"
006510         SET SW-ALL-REQUEST TO TRUE
006520     END-IF.
006530 1000-END-READ-CONTROL-CARD.
006540     EXIT.
006550
006560*-----------------------------------------------------------------
006570*  2000 -- "ALL" FOLDERS.  ENUMERATE EVERY KNOWN FOLDER AND
006580*  PERFORM THE SINGLE-FOLDER FLOW ONCE PER FOLDER, CONTINUING ON
006590*  A PER-FOLDER FAILURE.  (A RUN-TIME ERROR ON ONE FOLDER'S DAO
006600*  FILES MUST NOT ABORT THE REMAINING FOLDERS -- SEE THE
006610*  DECLARATIVES' WR-0779 CHANGE, BELOW.)
006620*-----------------------------------------------------------------
006630 2000-BEGIN-PROCESS-ALL-FOLDERS.
006640*  STEP ONE OF THE "ALL" PATH: READ LOCFOLD END TO END ONCE TO
006650*  BUILD THE LIST OF DISTINCT FOLDER NAMES (LOCFOLD HAS ONE ROW
006660*  PER FOLDER/STATE PAIR, SO THE SAME FOLDER NAME REPEATS).
006670     PERFORM 2100-BEGIN-LOAD-FOLDER-TABLE
006680        THRU 2100-END-LOAD-FOLDER-TABLE
006690
006700     MOVE ZERO TO WS-SUCCESS-COUNT
006710     MOVE ZERO TO WS-ERROR-COUNT
006720
006730*  ONE PASS OF 3000-BEGIN-PROCESS-REQUEST PER DISTINCT FOLDER, VIA
006740*  2200.  WS-RUN-FAILED-SW IS RESET AND RE-TESTED INSIDE EACH
006750*  PASS (SEE 3000'S FIRST LINE), SO ONE FOLDER'S FAILURE CANNOT
006760*  LEAK FORWARD AND FALSELY FAIL THE NEXT ONE.
006770     PERFORM 2200-BEGIN-PROCESS-ONE-FOLDER
006780        THRU 2200-END-PROCESS-ONE-FOLDER
006790       VARYING WS-FOLDER-SUB FROM 1 BY 1
006800         UNTIL WS-FOLDER-SUB > WS-FOLDER-COUNT
006810
006820*  LAST STEP: ONE AGGREGATE RESULT RECORD AND ONE AGGREGATE INFO
006830*  MESSAGE FOR THE WHOLE "ALL" RUN, NOT ONE PER FOLDER.
006840     PERFORM 2900-BEGIN-REPORT-ALL-RESULT
006850        THRU 2900-END-REPORT-ALL-RESULT.
006860 2000-END-PROCESS-ALL-FOLDERS.
006870     EXIT.
006880
006890 2100-BEGIN-LOAD-FOLDER-TABLE.
006900*  ONLY THE "ALL" PATH EVER CALLS THIS PARAGRAPH -- A SINGLE-
006910*  FOLDER REQUEST NEVER BUILDS THE DISTINCT-FOLDER TABLE AT ALL,
006920*  IT GOES STRAIGHT TO 3100 WITH THE ONE FOLDER NAME OFF THE
006930*  CONTROL CARD.
006940     MOVE ZERO TO WS-FOLDER-COUNT
006950     OPEN INPUT LOCFOLD-FILE
006960     SET SW-LOCFOLD-EOF-N TO TRUE
006970
006980     PERFORM 2110-BEGIN-READ-ONE-FOLDCARD
006990        THRU 2110-END-READ-ONE-FOLDCARD
007000       UNTIL SW-LOCFOLD-EOF-Y
007010
007020     CLOSE LOCFOLD-FILE.
007030 2100-END-LOAD-FOLDER-TABLE.
007040     EXIT.
007050
007060 2110-BEGIN-READ-ONE-FOLDCARD.
007070*  A HARD I/O ERROR HERE ROUTES THROUGH LOCFOLD-HANDLER IN THE
007080*  DECLARATIVES, WHICH SETS SW-LOCFOLD-EOF-Y ITSELF BEFORE
007090*  PUBLISHING THE ERROR -- THAT IS WHAT STOPS THIS LOOP FROM
007100*  SPINNING FOREVER ON A FILE THAT WILL NEVER READ CLEAN AGAIN.
007110     READ LOCFOLD-FILE RECORD
007120         AT END
007130             SET SW-LOCFOLD-EOF-Y TO TRUE
007140         NOT AT END
007150             PERFORM 2120-BEGIN-ADD-FOLDER-IF-NEW
007160                THRU 2120-END-ADD-FOLDER-IF-NEW
007170     END-READ.
007180 2110-END-READ-ONE-FOLDCARD.
007190     EXIT.
007200
007210 2120-BEGIN-ADD-FOLDER-IF-NEW.
007220*  A LINEAR SEARCH, NOT SEARCH ALL -- LOCFOLD-FILE IS NOT
007230*  GUARANTEED TO ARRIVE IN FOLDER-NAME SEQUENCE, SO THE TABLE
007240*  CANNOT BE KEPT SORTED FOR A BINARY SEARCH.
007250     SET SW-FOLDER-FOUND-N TO TRUE
007260     SET WS-FOLDER-IDX TO 1
007270     SEARCH WS-FOLDER-ENTRY
007280         AT END
007290             SET SW-FOLDER-FOUND-N TO TRUE
007300         WHEN WS-FOLDER-NAME (WS-FOLDER-IDX)
007310                  = LOCFOLD-FOLDER-NAME
007320             SET SW-FOLDER-FOUND-Y TO TRUE
007330     END-SEARCH
007340
007350*  WR-0780 -- GUARD AGAINST RUNNING PAST THE OCCURS 50 LIMIT.  A
007360*  FOLDER PAST THE 50TH DISTINCT NAME IS SIMPLY NOT ADDED TO THE
007370*  TABLE AND SO NEVER GETS PROCESSED IN THE "ALL" LOOP -- NO
007380*  ABEND, BUT NO SILENT SUBSCRIPT OVERRUN EITHER.
007390     IF SW-FOLDER-FOUND-N
007400*  THE NEW ENTRY GOES IN AT THE NEXT FREE SLOT, WS-FOLDER-COUNT
007410*  ITSELF -- THE TABLE IS APPEND-ONLY, NEVER RE-SORTED OR
007420*  COMPACTED, SO FOLDERS COME OUT OF 2200 IN THE SAME ORDER THEY
007430*  FIRST APPEARED IN LOCFOLD-FILE.
007440         IF WS-FOLDER-COUNT < CTE-50
007450             ADD CTE-01 TO WS-FOLDER-COUNT
007460             SET WS-FOLDER-IDX TO WS-FOLDER-COUNT
007470             MOVE LOCFOLD-FOLDER-NAME
007480                                   TO WS-FOLDER-NAME (WS-FOLDER-IDX)
007490         END-IF
007500     END-IF.
007510 2120-END-ADD-FOLDER-IF-NEW.
007520     EXIT.
007530
007540 2200-BEGIN-PROCESS-ONE-FOLDER.
007550*  WR-0779 -- FLAGGED AS AN ALL-FOLDERS SUB-CALL SO 3800 SKIPS
007560*  THE PER-FOLDER RESULT RECORD; 2900 WRITES ONE AGGREGATE ROW.
007570     SET SW-ALL-SUBCALL TO TRUE
007580*  WS-LOCATION-FOLDER IS THE SAME WORKING-STORAGE FIELD A SINGLE-
007590*  FOLDER REQUEST LOADS FROM THE CONTROL CARD -- 3000 AND
007600*  EVERYTHING IT CALLS DOES NOT KNOW OR CARE WHICH PATH FILLED IT.
007610     MOVE WS-FOLDER-NAME (WS-FOLDER-SUB) TO WS-LOCATION-FOLDER
007620     PERFORM 3000-BEGIN-PROCESS-REQUEST
007630        THRU 3000-END-PROCESS-REQUEST
007640
007650*  EACH FOLDER'S OWN SUCCESS/FAILURE TALLIES INTO THE RUN-WIDE
007660*  COUNTERS 2900 WILL REPORT BELOW.  NOTHING ELSE FROM THIS ONE
007670*  FOLDER'S PASS SURVIVES PAST THIS POINT.
007680     IF SW-RUN-FAILED
007690         ADD CTE-01 TO WS-ERROR-COUNT
007700     ELSE
007710         ADD CTE-01 TO WS-SUCCESS-COUNT
007720     END-IF.
007730 2200-END-PROCESS-ONE-FOLDER.
007740     EXIT.
007750
007760 2900-BEGIN-REPORT-ALL-RESULT.
007770*  PER WR-0602, THE -1 SENTINEL IN RSLT-COUNT MARKS THIS AS THE
007780*  ONE AGGREGATE RECORD FOR AN "ALL" RUN, DISTINCT FROM A SINGLE-
007790*  FOLDER RECORD WHERE RSLT-COUNT IS A REAL ROW COUNT THAT CAN
007800*  LEGITIMATELY BE ZERO OR POSITIVE -- DOWNSTREAM READERS OF
007810*  RESULTFL TELL THE TWO APART ON THAT SENTINEL ALONE.
007820     MOVE -1 TO RSLT-COUNT
007830*  ZZZ9-EDITED DISPLAY FIELDS, NOT THE RAW COMP COUNTERS -- A
007840*  COMP ITEM CANNOT BE STRUNG DIRECTLY INTO A MESSAGE TEXT FIELD.
007850     MOVE WS-SUCCESS-COUNT TO WS-SUCCESS-DISP
007860     MOVE WS-ERROR-COUNT   TO WS-ERROR-DISP
007870
007880     MOVE SPACES TO RSLT-MESSAGE
007890     STRING "ALL folders processed: " DELIMITED BY SIZE
007900            WS-SUCCESS-DISP            DELIMITED BY SIZE
007910            " succeeded, "             DELIMITED BY SIZE
007920            WS-ERROR-DISP              DELIMITED BY SIZE
007930            " failed"                  DELIMITED BY SIZE
007940         INTO RSLT-MESSAGE
007950     END-STRING
007960     WRITE RESULT-REC
007970
007980*  THE INFO PUBLISH BELOW IS SEPARATE FROM THE RESULT RECORD
007990*  ABOVE -- ONE IS THE PERMANENT ROW ON DISK, THE OTHER IS THE
008000*  RUN'S STATUS MESSAGE (RULE 6, BEST-EFFORT, NEVER FATAL).
008010     MOVE SPACES TO WS-STATUS-MESSAGE
008020     STRING "INFO: ALL-folders run complete, " DELIMITED BY SIZE
008030            WS-SUCCESS-DISP                    DELIMITED BY SIZE
008040            " succeeded, "                      DELIMITED BY SIZE
008050            WS-ERROR-DISP                       DELIMITED BY SIZE
008060            " failed"                           DELIMITED BY SIZE
008070         INTO WS-STATUS-MESSAGE
008080     END-STRING
008090     PERFORM 8000-BEGIN-PUBLISH-STATUS-MESSAGE
008100        THRU 8000-END-PUBLISH-STATUS-MESSAGE
008110
008120*  RETURN-CODE 8 MEANS "PARTIAL FAILURE" ON AN ALL-FOLDERS RUN --
008130*  SOME FOLDERS WROTE THEIR RDB FILES FINE, AT LEAST ONE DID NOT.
008140*  THE CALLING JCL STEP TESTS THIS CODE TO DECIDE WHETHER TO GO
008150*  ON TO THE NEXT STEP OR FLAG THE RUN FOR OPERATOR REVIEW.
008160     IF WS-ERROR-COUNT > ZERO
008170         MOVE 8 TO RETURN-CODE
008180     END-IF.
008190 2900-END-REPORT-ALL-RESULT.
008200     EXIT.
008210
008220*-----------------------------------------------------------------
008230*  3000 -- SINGLE-FOLDER FLOW.
008240*-----------------------------------------------------------------
008250 3000-BEGIN-PROCESS-REQUEST.
008260*  RESET AT THE TOP OF EVERY PASS, NOT JUST AT PROGRAM START --
008270*  IN THE "ALL" LOOP THIS PARAGRAPH RUNS ONCE PER FOLDER, SO A
008280*  PRIOR FOLDER'S FAILURE MUST NOT CARRY OVER AND FALSELY FAIL
008290*  THE NEXT ONE (SEE THE NOTE IN 2000 ABOVE).
008300     SET SW-RUN-OK TO TRUE
008310     MOVE ZERO TO WS-ROW-COUNT
008320
008330*  3.A -- LOOK UP THIS FOLDER'S STATE LIST AND SUFFIX DECORATOR.
008340     PERFORM 3100-BEGIN-TRANSLATE-STATES
008350        THRU 3100-END-TRANSLATE-STATES
008360
008370*  BUSINESS RULE 1 -- A BLANK DECORATOR MEANS LOCFOLD HAD NO ROW
008380*  AT ALL FOR THIS FOLDER NAME.  FATAL; NOTHING IS OPENED, SO
008390*  THERE IS NOTHING TO CLOSE OR DELETE ON THE WAY OUT.
008400*  SW-RUN-OK IS CHECKED HERE TOO -- IF LOCFOLD-HANDLER IN THE
008410*  DECLARATIVES ALREADY FAILED THIS REQUEST (A HARD I/O ERROR
008420*  PARTWAY THROUGH 3100'S READ LOOP), IT ALREADY SET SW-RUN-FAILED
008430*  AND PUBLISHED ITS OWN RULE-4 MESSAGE THROUGH 3900 -- THE BLANK
008440*  DECORATOR IN THAT CASE IS A SYMPTOM OF THE I/O FAILURE, NOT A
008450*  GENUINE "FOLDER HAS NO STATE ENTRY" CONDITION, AND MUST NOT BE
008460*  REPORTED A SECOND TIME UNDER THE WRONG RULE.
008470     IF SW-RUN-OK
008480         AND WS-SUFFIX-DECORATOR = SPACES
008490         PERFORM 3050-BEGIN-FATAL-NO-STATE-ENTRY
008500            THRU 3050-END-FATAL-NO-STATE-ENTRY
008510         GO TO 3000-END-PROCESS-REQUEST
008520     END-IF
008530
008540*  IF THE DECLARATIVES ALREADY FAILED THIS REQUEST, SKIP STRAIGHT
008550*  OUT -- EVERYTHING FROM 3200 ON ASSUMES A VALID STATE LIST AND A
008560*  NON-BLANK DECORATOR, NEITHER OF WHICH IS TRUSTWORTHY HERE.
008570     IF SW-RUN-FAILED
008580         GO TO 3000-END-PROCESS-REQUEST
008590     END-IF
008600
008610*  3.B/3.C -- BUSINESS RULE 2, THE FILE-NAME-CONSTRUCTION RULE.
008620     PERFORM 3200-BEGIN-BUILD-OUTPUT-FILENAME
008630        THRU 3200-END-BUILD-OUTPUT-FILENAME
008640
008650*  3.D -- OPEN THE EXPORT DESTINATION UNDER THE NAME JUST BUILT.
008660     PERFORM 3300-BEGIN-OPEN-OUTPUT-FILE
008670        THRU 3300-END-OPEN-OUTPUT-FILE
008680
008690*  AN OPEN FAILURE HERE IS A GENERIC, UNEXPECTED CONDITION (A
008700*  FULL DISK, A BAD PERMISSION, A CLASHING FILE NAME) -- NOT ONE
008710*  OF THE NAMED BUSINESS RULES, SO IT FALLS TO RULE 4.
008720     IF FS-RDBOUT NOT = "00"
008730         MOVE FS-RDBOUT TO WS-FAILURE-FS
008740         PERFORM 3900-BEGIN-GENERIC-FAILURE
008750            THRU 3900-END-GENERIC-FAILURE
008760         GO TO 3000-END-PROCESS-REQUEST
008770     END-IF
008780
008790*  3.E -- THE FOUR-LINE RDB HEADER BLOCK.
008800     PERFORM 3400-BEGIN-WRITE-RDB-HEADER
008810        THRU 3400-END-WRITE-RDB-HEADER
008820
008830*  3.F -- THE QUALIFYING-PARAMETER LOOKUP, READ ONCE PER
008840*  INVOCATION REGARDLESS OF HOW MANY STATES THIS FOLDER COVERS.
008850     PERFORM 3500-BEGIN-LOAD-PARM-TABLE
008860        THRU 3500-END-LOAD-PARM-TABLE
008870
008880*  3.G -- THE DATA ROWS THEMSELVES, ONE STATE AT A TIME.
008890     PERFORM 3600-BEGIN-PROCESS-STATES
008900        THRU 3600-END-PROCESS-STATES
008910
008920*  3.H -- BUSINESS RULE 3, THE EMPTY-FILE HARD INVARIANT.
008930     PERFORM 3700-BEGIN-CHECK-EMPTY-FILE
008940        THRU 3700-END-CHECK-EMPTY-FILE
008950
008960*  3700 ABOVE MAY HAVE ALREADY SET SW-RUN-FAILED (AND CLOSED THE
008970*  OUTPUT FILE) IF THE ROW COUNT CAME BACK ZERO -- IN THAT CASE
008980*  3800'S SUCCESS FINALIZATION MUST NOT RUN A SECOND TIME.
008990     IF SW-RUN-OK
009000         PERFORM 3800-BEGIN-FINALIZE-SUCCESS
009010            THRU 3800-END-FINALIZE-SUCCESS
009020     END-IF.
009030 3000-END-PROCESS-REQUEST.
009040     EXIT.
009050
009060*-----------------------------------------------------------------
009070*  3050 -- BUSINESS RULE 1.  A BLANK FILENAME DECORATOR MEANS THE
009080*  FOLDER IS NOT CONFIGURED AT ALL -- FATAL, NO OUTPUT OPENED.
009090*-----------------------------------------------------------------
009100 3050-BEGIN-FATAL-NO-STATE-ENTRY.
009110*  THE FOLDER NAME TRIMS FIRST SO THE ERROR TEXT DOESN'T CARRY
009120*  35 TRAILING BLANKS OUT TO THE LOG.
009130     MOVE WS-LOCATION-FOLDER TO WS-TRIM-SOURCE
009140     PERFORM 9100-BEGIN-TRIM-FIELD
009150        THRU 9100-END-TRIM-FIELD
009160
009170     MOVE SPACES TO WS-STATUS-MESSAGE
009180     STRING "ERROR: Given location folder has no state entry: "
009190                DELIMITED BY SIZE
009200            WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
009210         INTO WS-STATUS-MESSAGE
009220     END-STRING
009230
009240*  RULE 1 HAS NO RETRY AND NO PARTIAL OUTPUT -- NOTHING WAS EVER
009250*  OPENED FOR THIS FOLDER, SO THERE IS NOTHING FOR 3900 TO CLOSE
009260*  OR DELETE; PUBLISHING THE MESSAGE AND FAILING THE SWITCH IS
009270*  THE WHOLE REMEDY.
009280     PERFORM 8000-BEGIN-PUBLISH-STATUS-MESSAGE
009290        THRU 8000-END-PUBLISH-STATUS-MESSAGE
009300     SET SW-RUN-FAILED TO TRUE.
009310 3050-END-FATAL-NO-STATE-ENTRY.
009320     EXIT.
009330
009340*-----------------------------------------------------------------
009350*  3100 -- TRANSLATE THE LOCATION FOLDER INTO ITS STATE LIST
009360*  AND ITS FILENAME DECORATOR.  BOTH COME FROM THE SAME LOOKUP
009370*  ROW SET.
009380*-----------------------------------------------------------------
009390 3100-BEGIN-TRANSLATE-STATES.
009400*  LOCFOLD GETS OPENED AND READ TO EOF A SECOND TIME HERE (2100
009410*  ALREADY DID ONCE, TO BUILD THE DISTINCT-FOLDER LIST FOR "ALL"
009420*  RUNS).  THE LOOKUP IS SMALL ENOUGH AND INFREQUENT ENOUGH THAT
009430*  RE-READING PER REQUEST IS SIMPLER AND CHEAPER THAN CARRYING
009440*  ITS CONTENT FORWARD FROM ONE PARAGRAPH TO ANOTHER IN A
009450*  WORKING-STORAGE TABLE THAT ONLY 2100 WOULD EVER FILL.
009460*  BOTH RESET HERE, NOT JUST AT PROGRAM START -- AN "ALL" RUN
009470*  CALLS THIS PARAGRAPH ONCE PER FOLDER, AND A PRIOR FOLDER'S
009480*  STATE COUNT OR DECORATOR MUST NOT LEAK INTO THE NEXT ONE.
009490     MOVE ZERO   TO WS-STATE-COUNT
009500     MOVE SPACES TO WS-SUFFIX-DECORATOR
009510
009520     OPEN INPUT LOCFOLD-FILE
009530     SET SW-LOCFOLD-EOF-N TO TRUE
009540
009550     PERFORM 3110-BEGIN-READ-ONE-LOCFOLD
009560        THRU 3110-END-READ-ONE-LOCFOLD
009570       UNTIL SW-LOCFOLD-EOF-Y
009580
009590     CLOSE LOCFOLD-FILE.
009600 3100-END-TRANSLATE-STATES.
009610     EXIT.
009620
009630 3110-BEGIN-READ-ONE-LOCFOLD.
009640*  ONLY ROWS WHOSE FOLDER NAME MATCHES THIS REQUEST'S FOLDER ARE
009650*  KEPT -- EVERY OTHER FOLDER'S ROWS ARE READ AND DISCARDED.  AS
009660*  WITH 2110, A HARD I/O ERROR HERE IS CAUGHT BY LOCFOLD-HANDLER
009670*  IN THE DECLARATIVES, WHICH SETS THE EOF SWITCH ITSELF.
009680     READ LOCFOLD-FILE RECORD
009690         AT END
009700             SET SW-LOCFOLD-EOF-Y TO TRUE
009710         NOT AT END
009720             IF LOCFOLD-FOLDER-NAME = WS-LOCATION-FOLDER
009730                 PERFORM 3120-BEGIN-ADD-STATE-ENTRY
009740                    THRU 3120-END-ADD-STATE-ENTRY
009750             END-IF
009760     END-READ.
009770 3110-END-READ-ONE-LOCFOLD.
009780     EXIT.
009790
009800 3120-BEGIN-ADD-STATE-ENTRY.
009810*  WR-0780 -- GUARD AGAINST THE OCCURS 25 LIMIT ON THE STATE
009820*  TABLE.  A 26TH STATE ROW FOR THIS FOLDER IS SKIPPED RATHER
009830*  THAN WRITTEN PAST THE END OF WS-STATE-ENTRY; THE DECORATOR IS
009840*  STILL PICKED UP SINCE IT IS IDENTICAL ON EVERY ROW FOR A GIVEN
009850*  FOLDER (SEE THE FD COMMENTARY ABOVE).
009860     IF WS-STATE-COUNT < CTE-25
009870         ADD CTE-01 TO WS-STATE-COUNT
009880         SET WS-STATE-IDX TO WS-STATE-COUNT
009890         MOVE LOCFOLD-STATE-NAME  TO WS-STATE-NAME (WS-STATE-IDX)
009900     END-IF
009910*  IF 3100 NEVER FINDS A SINGLE MATCHING ROW FOR THIS FOLDER,
009920*  THIS MOVE NEVER RUNS AND WS-SUFFIX-DECORATOR STAYS BLANK FROM
009930*  THE RESET AT THE TOP OF 3100 -- THAT BLANK IS WHAT 3000 TESTS
009940*  FOR BUSINESS RULE 1.
009950     MOVE LOCFOLD-SUFFIX-CODE TO WS-SUFFIX-DECORATOR.
009960 3120-END-ADD-STATE-ENTRY.
009970     EXIT.
009980
009990*-----------------------------------------------------------------
010000*  3200 -- BUILDS THE OUTPUT FILE NAME.  PURE, DETERMINISTIC --
010010*  NO I/O.  SEE BUSINESS RULE 2.
010020*-----------------------------------------------------------------
010030 3200-BEGIN-BUILD-OUTPUT-FILENAME.
010040*  THE TIER CODE SORTS NON-PRODUCTION RDB FILES AWAY FROM
010050*  PRODUCTION ONES IN STORAGE -- "QA" MUST COME FIRST IN THE
010060*  EVALUATE BECAUSE IT IS ALSO THE LITERAL CONFIGURED VALUE
010070*  (NOT A PREFIX-MATCHED ONE LIKE "PROD"); ANYTHING THAT IS
010080*  NEITHER "QA" NOR "PROD" IS TREATED AS A TEST RUN.
010090     MOVE WS-CONFIG-TIER TO WS-CONFIG-TIER-UC
010100     INSPECT WS-CONFIG-TIER-UC CONVERTING
010110             "abcdefghijklmnopqrstuvwxyz"
010120          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010130
010140     EVALUATE TRUE
010150         WHEN WS-CONFIG-TIER = "QA"
010160             MOVE "qa"   TO WS-TIER-CODE
010170         WHEN WS-CONFIG-TIER-UC (1:4) = "PROD"
010180             MOVE "pr"   TO WS-TIER-CODE
010190         WHEN OTHER
010200             MOVE "test" TO WS-TIER-CODE
010210     END-EVALUATE
010220
010230*  THE SUFFIX DECORATOR CAME BACK FROM LOCFOLD IN WHATEVER CASE
010240*  IT WAS KEYED IN -- FORCE IT UPPERCASE SO THE FILE NAME IS
010250*  CONSISTENT NO MATTER HOW THE LOOKUP ROW WAS ENTERED.
010260     MOVE WS-SUFFIX-DECORATOR TO WS-SUFFIX-UPPER
010270     INSPECT WS-SUFFIX-UPPER CONVERTING
010280             "abcdefghijklmnopqrstuvwxyz"
010290          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
010300
010310*  THE TIMESTAMP IS BUILT IN ITS OWN PARAGRAPH BECAUSE IT IS THE
010320*  ONE PIECE OF THE FILE NAME THAT DEPENDS ON THE CLOCK RATHER
010330*  THAN ON ANYTHING READ FROM A FILE.
010340     PERFORM 3210-BEGIN-BUILD-TIMESTAMP
010350        THRU 3210-END-BUILD-TIMESTAMP
010360
010370*  FINAL FORM: ts<tier>.<SUFFIX>.gw_lev_01.06.<TIMESTAMP>.full.rdb
010380*  -- THE "gw_lev_01.06" AND "full.rdb" PIECES ARE FIXED LITERALS;
010390*  ONLY THE TIER CODE, SUFFIX AND TIMESTAMP VARY RUN TO RUN.
010400     MOVE SPACES TO WS-RDB-FILENAME
010410*  TIER-CODE IS DELIMITED BY SPACE, NOT SIZE -- "qa" AND "pr" ARE
010420*  SHORTER THAN THE FIELD AND MUST NOT CARRY TRAILING BLANKS INTO
010430*  THE MIDDLE OF THE FILE NAME THE WAY A FIXED-SIZE MOVE WOULD.
010440     STRING "ts"               DELIMITED BY SIZE
010450            WS-TIER-CODE       DELIMITED BY SPACE
010460            "."                DELIMITED BY SIZE
010470            WS-SUFFIX-UPPER    DELIMITED BY SIZE
010480            "."                DELIMITED BY SIZE
010490            "gw_lev_01.06"     DELIMITED BY SIZE
010500            "."                DELIMITED BY SIZE
010510            WS-TIMESTAMP       DELIMITED BY SIZE
010520            "."                DELIMITED BY SIZE
010530            "full.rdb"         DELIMITED BY SIZE
010540         INTO WS-RDB-FILENAME
010550     END-STRING.
010560 3200-END-BUILD-OUTPUT-FILENAME.
010570     EXIT.
010580
010590 3210-BEGIN-BUILD-TIMESTAMP.
010600*  FROM DATE YYYYMMDD GIVES THE FULL 4-DIGIT YEAR ALREADY --
010610*  NOTHING HERE NEEDS THE Y2K-004 WINDOWING LOGIC SOME OLDER
010620*  PROGRAMS AT THIS SHOP STILL CARRY.  ONLY THE FIRST SIX DIGITS
010630*  OF THE TIME (HHMMSS) ARE KEPT -- THE LAST TWO ARE HUNDREDTHS
010640*  OF A SECOND, MORE PRECISION THAN A FILE-NAME TIMESTAMP NEEDS.
010650     ACCEPT WS-TODAY-NUM FROM DATE YYYYMMDD
010660     ACCEPT WS-TIME-NUM  FROM TIME
010670
010680     MOVE SPACES TO WS-TIMESTAMP
010690     STRING WS-TODAY-STR     DELIMITED BY SIZE
010700            "_"              DELIMITED BY SIZE
010710            WS-TIME-STR (1:6) DELIMITED BY SIZE
010720         INTO WS-TIMESTAMP
010730     END-STRING.
010740 3210-END-BUILD-TIMESTAMP.
010750     EXIT.
010760
010770*-----------------------------------------------------------------
010780*  3300 -- OPEN THE OUTPUT DESTINATION KEYED BY THE FILENAME JUST
010790*  BUILT.  THE REAL STORAGE DESTINATION'S TEMP-FILE AND
010800*  COMPRESSED-STREAM HANDLING IS SIMULATED HERE AS A PLAIN LINE
010810*  SEQUENTIAL FILE OPEN; FS-RDBOUT IS CHECKED BY THE CALLER
010820*  (3000) RIGHT AFTER THIS PARAGRAPH RETURNS.
010830*-----------------------------------------------------------------
010840 3300-BEGIN-OPEN-OUTPUT-FILE.
010850     OPEN OUTPUT RDBOUT-FILE.
010860 3300-END-OPEN-OUTPUT-FILE.
010870     EXIT.
010880
010890*-----------------------------------------------------------------
010900*  3400 -- WRITE THE FOUR-LINE RDB HEADER BLOCK.  THE HEADER-ROW
010910*  COUNT IS FIXED AT EXACTLY FOUR LINES -- THERE ARE EXACTLY FOUR
010920*  WRITE STATEMENTS IN THIS PARAGRAPH, NEVER A LOOP.
010930*-----------------------------------------------------------------
010940 3400-BEGIN-WRITE-RDB-HEADER.
010950*  LINE 1 -- THE "# //" COMMENT-CARD FORMAT LINE IDENTIFYING THIS
010960*  AS AN RDB FILE, USGS STYLE.  DOWNSTREAM RDB READERS LOOK FOR
010970*  THIS EXACT LEADING TOKEN BEFORE TRUSTING THE REST OF THE FILE.
010980     MOVE SPACES TO RDBOUT-LINE-TEXT
010990     STRING "# //UNITED STATES GEOLOGICAL SURVEY  DISCRETE GROUND"
011000                DELIMITED BY SIZE
011010            "WATER RDB VERSION 1.0" DELIMITED BY SIZE
011020         INTO RDBOUT-LINE-TEXT
011030     END-STRING
011040     WRITE RDBOUT-REC
011050
011060*  LINE 2 -- A FREE-TEXT DESCRIPTIVE COMMENT LINE, STAMPED WITH
011070*  THIS RUN'S DATE AND FOLDER SO A DOWNLOADED FILE CAN BE TRACED
011080*  BACK TO THE RUN THAT PRODUCED IT.
011090     MOVE SPACES TO RDBOUT-LINE-TEXT
011100     STRING "# //PROGRAM=BLDGWRDB  RUN-DATE=" DELIMITED BY SIZE
011110            WS-TODAY-STR                      DELIMITED BY SIZE
011120            "  LOCATION-FOLDER="               DELIMITED BY SIZE
011130            WS-LOCATION-FOLDER                 DELIMITED BY SIZE
011140         INTO RDBOUT-LINE-TEXT
011150     END-STRING
011160     WRITE RDBOUT-REC
011170
011180*  LINE 3 -- THE TAB-DELIMITED COLUMN-NAME LINE.  ORDER HERE MUST
011190*  MATCH LINE 4'S FORMAT CODES BELOW, COLUMN FOR COLUMN, AND MUST
011200*  MATCH THE ORDER 3640 BUILDS THE DATA ROWS IN.
011210     MOVE SPACES TO RDBOUT-LINE-TEXT
011220     STRING "agency_cd" WS-TAB-CHAR "site_no"  WS-TAB-CHAR
011230            "lev_dt"    WS-TAB-CHAR "parm_cd"  WS-TAB-CHAR
011240            "lev_va"
011250         DELIMITED BY SIZE INTO RDBOUT-LINE-TEXT
011260     END-STRING
011270     WRITE RDBOUT-REC
011280
011290*  LINE 4 -- THE RDB COLUMN-FORMAT LINE.  "5S"/"15S"/"5S" ARE
011300*  STRING WIDTHS, "8D" IS AN 8-DIGIT DATE, "10N" IS A NUMERIC
011310*  FIELD.  WR-0487 FIXED LEV_VA'S WIDTH HERE ONCE ALREADY --
011320*  KEEP THIS IN STEP WITH WS-OUT-LEV-VA'S PICTURE IN 3640.
011330     MOVE SPACES TO RDBOUT-LINE-TEXT
011340     STRING "5s"  WS-TAB-CHAR "15s" WS-TAB-CHAR
011350            "8d"  WS-TAB-CHAR "5s"  WS-TAB-CHAR
011360            "10n"
011370         DELIMITED BY SIZE INTO RDBOUT-LINE-TEXT
011380     END-STRING
011390     WRITE RDBOUT-REC.
011400 3400-END-WRITE-RDB-HEADER.
011410     EXIT.
011420
011430*-----------------------------------------------------------------
011440*  3500 -- READ THE QUALIFYING-PARAMETER FILE, ONCE PER RUN.
011450*-----------------------------------------------------------------
011460 3500-BEGIN-LOAD-PARM-TABLE.
011470*  WR-0401 -- READ ONCE PER INVOCATION, NOT ONCE PER STATE.  THE
011480*  QUALIFYING-PARAMETER SET DOES NOT CHANGE WHILE A STATE LIST IS
011490*  BEING PROCESSED, SO RE-READING IT FOR EVERY STATE WAS PURE
011500*  WASTED I/O -- THIS SHOP CAUGHT THAT IN REVIEW YEARS AGO.
011510     MOVE ZERO TO WS-PARM-COUNT
011520     OPEN INPUT PARM-FILE
011530     SET SW-PARMFILE-EOF-N TO TRUE
011540
011550     PERFORM 3510-BEGIN-READ-ONE-PARM
011560        THRU 3510-END-READ-ONE-PARM
011570       UNTIL SW-PARMFILE-EOF-Y
011580
011590*  CLOSED RIGHT AWAY -- NOTHING LATER IN THE RUN RE-OPENS IT;
011600*  THE TABLE BUILT ABOVE IS WHAT 3630 SEARCHES FROM HERE ON.
011610     CLOSE PARM-FILE.
011620 3500-END-LOAD-PARM-TABLE.
011630     EXIT.
011640
011650 3510-BEGIN-READ-ONE-PARM.
011660*  AS WITH THE OTHER INPUT FILES, A HARD I/O ERROR HERE IS
011670*  TRAPPED BY PARMFILE-HANDLER IN THE DECLARATIVES, WHICH SETS
011680*  THE EOF SWITCH ITSELF BEFORE PUBLISHING THE ERROR.
011690     READ PARM-FILE RECORD
011700         AT END
011710             SET SW-PARMFILE-EOF-Y TO TRUE
011720         NOT AT END
011730             PERFORM 3520-BEGIN-ADD-PARM-ENTRY
011740                THRU 3520-END-ADD-PARM-ENTRY
011750     END-READ.
011760 3510-END-READ-ONE-PARM.
011770     EXIT.
011780
011790 3520-BEGIN-ADD-PARM-ENTRY.
011800*  WR-0780 -- GUARD AGAINST THE OCCURS 50 LIMIT.  A 51ST
011810*  QUALIFYING-PARAMETER ROW IS SKIPPED; THE RUN CONTINUES BUT
011820*  THAT PARM CODE WILL NEVER MATCH IN 3630'S SEARCH BELOW.
011830     IF WS-PARM-COUNT < CTE-50
011840         ADD CTE-01 TO WS-PARM-COUNT
011850         SET WS-PARM-IDX TO WS-PARM-COUNT
011860*  THREE PARALLEL TABLES, ONE INDEX -- CODE, BLS FLAG AND DATUM
011870*  FLAG FOR THE SAME PARM ROW ALWAYS SHARE WS-PARM-IDX, SO 3630'S
011880*  SEARCH ON WS-PARM-CODE-TBL ALONE IS ENOUGH TO PICK UP ALL THREE.
011890         MOVE PARM-CODE       TO WS-PARM-CODE-TBL  (WS-PARM-IDX)
011900         MOVE PARM-BLS-FLAG   TO WS-PARM-BLS-TBL   (WS-PARM-IDX)
011910         MOVE PARM-DATUM-FLAG TO WS-PARM-DATUM-TBL (WS-PARM-IDX)
011920     END-IF.
011930 3520-END-ADD-PARM-ENTRY.
011940     EXIT.
011950
011960*-----------------------------------------------------------------
011970*  3600 -- FOR EACH STATE IN THE TRANSLATED STATE LIST, READ THE
011980*  GROUNDWATER-LEVEL READINGS FOR THAT STATE AND WRITE OUT THE
011990*  QUALIFYING ONES.
012000*-----------------------------------------------------------------
012010 3600-BEGIN-PROCESS-STATES.
012020*  ONE PASS OF 3610 PER STATE IN THE TRANSLATED STATE LIST --
012030*  NORMALLY A SHORT LIST (ONE SUFFIX DECORATOR USUALLY COVERS
012040*  ONE TO A FEW STATES), NEVER MORE THAN WS-STATE-COUNT.
012050     PERFORM 3610-BEGIN-PROCESS-ONE-STATE
012060        THRU 3610-END-PROCESS-ONE-STATE
012070       VARYING WS-STATE-IDX FROM 1 BY 1
012080         UNTIL WS-STATE-IDX > WS-STATE-COUNT.
012090 3600-END-PROCESS-STATES.
012100     EXIT.
012110
012120 3610-BEGIN-PROCESS-ONE-STATE.
012130*  GWLEVEL-FILE IS OPENED AND CLOSED ONCE PER STATE -- THE
012140*  DISCRETE GROUNDWATER DATA IS REQUESTED ONE STATE AT A TIME
012150*  (SEE THE FD COMMENTARY ABOVE), SO THIS PROGRAM CANNOT ASK FOR
012160*  MORE THAN ONE STATE'S WORTH OF READINGS IN A SINGLE OPEN.
012170     MOVE WS-STATE-NAME (WS-STATE-IDX) TO WS-CURRENT-STATE
012180
012190     OPEN INPUT GWLEVEL-FILE
012200     SET SW-GWLEVEL-EOF-N TO TRUE
012210
012220*  EVERY GWLEVEL ROW FOR THE REQUESTED STATE IS READ, NOT JUST
012230*  THE FIRST -- A STATE CAN HAVE ANY NUMBER OF DISCRETE READINGS.
012240     PERFORM 3620-BEGIN-READ-ONE-GWLEVEL
012250        THRU 3620-END-READ-ONE-GWLEVEL
012260       UNTIL SW-GWLEVEL-EOF-Y
012270
012280     CLOSE GWLEVEL-FILE.
012290 3610-END-PROCESS-ONE-STATE.
012300     EXIT.
012310
012320 3620-BEGIN-READ-ONE-GWLEVEL.
012330*  THE READING'S OWN STATE NAME IS CHECKED AGAINST WHAT WAS
012340*  ASKED FOR BEFORE IT IS EVER WRITTEN -- A HARD I/O ERROR HERE
012350*  IS CAUGHT BY GWLEVEL-HANDLER, WHICH SETS THE EOF SWITCH
012360*  ITSELF BEFORE PUBLISHING THE ERROR, SAME AS THE OTHER FILES.
012370     READ GWLEVEL-FILE RECORD
012380         AT END
012390             SET SW-GWLEVEL-EOF-Y TO TRUE
012400         NOT AT END
012410             IF GWLEVEL-STATE-NAME = WS-CURRENT-STATE
012420                 PERFORM 3630-BEGIN-CHECK-PARM-AND-WRITE
012430                    THRU 3630-END-CHECK-PARM-AND-WRITE
012440             END-IF
012450     END-READ.
012460 3620-END-READ-ONE-GWLEVEL.
012470     EXIT.
012480
012490 3630-BEGIN-CHECK-PARM-AND-WRITE.
012500*  A READING WHOSE PARM CODE DOES NOT APPEAR IN THE QUALIFYING-
012510*  PARAMETER TABLE IS SILENTLY SKIPPED -- IT IS NOT AN ERROR,
012520*  JUST A READING THIS EXTRACT IS NOT CONFIGURED TO CARRY.
012530     SET SW-PARM-FOUND-N TO TRUE
012540*  LINEAR SEARCH AGAIN, SAME REASON AS 2120 AND 3120 -- THE PARM
012550*  FILE IS NOT GUARANTEED TO ARRIVE SORTED BY PARM-CODE.
012560     SET WS-PARM-IDX TO 1
012570     SEARCH WS-PARM-ENTRY
012580         AT END
012590             SET SW-PARM-FOUND-N TO TRUE
012600         WHEN WS-PARM-CODE-TBL (WS-PARM-IDX) = GWLEVEL-PARM-CODE
012610             SET SW-PARM-FOUND-Y TO TRUE
012620     END-SEARCH
012630
012640     IF SW-PARM-FOUND-Y
012650         PERFORM 3640-BEGIN-WRITE-DATA-LINE
012660            THRU 3640-END-WRITE-DATA-LINE
012670     END-IF.
012680 3630-END-CHECK-PARM-AND-WRITE.
012690     EXIT.
012700
012710 3640-BEGIN-WRITE-DATA-LINE.
012720*  AGENCY CODE IS HARD-CODED -- EVERY READING THIS PROGRAM HAS
012730*  EVER HANDLED IS A USGS READING; THERE IS NO OTHER AGENCY
012740*  CODE IN ANY INPUT FILE THIS SHOP FEEDS IT.  LEV_VA IS MOVED
012750*  STRAIGHT ACROSS WITH NO ROUNDING (BUSINESS RULE 7) -- THE
012760*  EDITED PICTURE ON WS-OUT-LEV-VA DOES THE DISPLAY FORMATTING
012770*  ONLY, IT DOES NOT CHANGE THE VALUE.
012780     MOVE "USGS"                 TO WS-OUT-AGENCY-CD
012790     MOVE GWLEVEL-SITE-NUMBER    TO WS-OUT-SITE-NO
012800     MOVE GWLEVEL-MEASURE-DATE   TO WS-OUT-LEV-DT
012810     MOVE GWLEVEL-PARM-CODE      TO WS-OUT-PARM-CD
012820     MOVE GWLEVEL-LEVEL-VALUE    TO WS-OUT-LEV-VA
012830
012840*  EVERY FIELD IS DELIMITED BY SIZE, NOT BY SPACE -- THE FIXED
012850*  WIDTHS IN WS-DATA-LINE-FIELDS ABOVE MATCH THE "5S"/"15S"/"8D"/
012860*  "5S"/"10N" FORMAT LINE 3400 ALREADY WROTE, SO TRIMMING HERE
012870*  WOULD MISALIGN DOWNSTREAM READERS THAT COUNT ON FIXED COLUMNS.
012880     MOVE SPACES TO RDBOUT-LINE-TEXT
012890     STRING WS-OUT-AGENCY-CD DELIMITED BY SIZE
012900            WS-TAB-CHAR      DELIMITED BY SIZE
012910            WS-OUT-SITE-NO   DELIMITED BY SIZE
012920            WS-TAB-CHAR      DELIMITED BY SIZE
012930            WS-OUT-LEV-DT    DELIMITED BY SIZE
012940            WS-TAB-CHAR      DELIMITED BY SIZE
012950            WS-OUT-PARM-CD   DELIMITED BY SIZE
012960            WS-TAB-CHAR      DELIMITED BY SIZE
012970            WS-OUT-LEV-VA    DELIMITED BY SIZE
012980         INTO RDBOUT-LINE-TEXT
012990     END-STRING
013000     WRITE RDBOUT-REC
013010
013020*  WS-ROW-COUNT IS THE ONLY RECORD OF HOW MANY DATA LINES THIS
013030*  FOLDER PRODUCED -- 3700 BELOW TESTS IT TO ENFORCE THE EMPTY-
013040*  FILE RULE, AND 3800 REPORTS IT BACK ON SUCCESS.
013050     ADD CTE-01 TO WS-ROW-COUNT.
013060 3640-END-WRITE-DATA-LINE.
013070     EXIT.
013080
013090*-----------------------------------------------------------------
013100*  3700 -- BUSINESS RULE 3, THE HARD INVARIANT.  A ZERO-ROW
013110*  OUTPUT FILE IS DISCARDED -- NEVER FINALIZED, NEVER SENT --
013120*  AND THE RUN IS FATAL.
013130*-----------------------------------------------------------------
013140 3700-BEGIN-CHECK-EMPTY-FILE.
013150*  WR-0203 -- NEVER LET A ZERO-ROW FILE REACH STORAGE.  THE FILE
013160*  MUST BE CLOSED BEFORE CBL_DELETE_FILE WILL TOUCH IT, WHICH IS
013170*  WHY THE CLOSE HAPPENS FIRST EVEN THOUGH THE FILE IS ABOUT TO
013180*  BE THROWN AWAY -- THERE IS NO "DELETE WHILE OPEN" ON THIS
013190*  PLATFORM.
013200     IF WS-ROW-COUNT = ZERO
013210         CLOSE RDBOUT-FILE
013220
013230         PERFORM 3740-BEGIN-BUILD-DETAIL-TEXT
013240            THRU 3740-END-BUILD-DETAIL-TEXT
013250
013260         MOVE SPACES TO WS-STATUS-MESSAGE
013270         STRING "ERROR: empty RDB file created."
013280                    DELIMITED BY SIZE
013290                WS-DETAIL-TEXT (1:WS-DTL-LEN)
013300                    DELIMITED BY SIZE
013310             INTO WS-STATUS-MESSAGE
013320         END-STRING
013330
013340*  CBL_DELETE_FILE IS THE RUNTIME'S FILE-DELETE SERVICE ROUTINE
013350*  -- THE SAME MECHANISM USED ANYWHERE ELSE AT THIS SHOP A
013360*  PROGRAM HAS TO CLEAN UP A FILE IT JUST FINISHED WRITING.
013370         CALL "CBL_DELETE_FILE" USING WS-RDB-FILENAME
013380
013390         PERFORM 8000-BEGIN-PUBLISH-STATUS-MESSAGE
013400            THRU 8000-END-PUBLISH-STATUS-MESSAGE
013410         SET SW-RUN-FAILED TO TRUE
013420     END-IF.
013430 3700-END-CHECK-EMPTY-FILE.
013440     EXIT.
013450
013460*-----------------------------------------------------------------
013470*  3720/3730 -- BUILD THE "[A, B, C]" STATE-LIST TEXT -- A
013480*  BRACKETED, COMMA-SEPARATED LIST, USED IN THE "DETAILS" PORTION
013490*  OF EVERY STATUS MESSAGE THIS PROGRAM PUBLISHES.
013500*-----------------------------------------------------------------
013510 3720-BEGIN-BUILD-STATE-LIST-TEXT.
013520*  STRING ... WITH POINTER IS USED HERE, NOT A PLAIN STRING,
013530*  BECAUSE THE LIST CAN HOLD ANYWHERE FROM ONE TO CTE-25 STATES
013540*  AND EACH ONE IS A DIFFERENT TRIMMED LENGTH -- THE RUNNING
013550*  POINTER LETS 3730 APPEND EACH STATE ONE AT A TIME WITHOUT
013560*  THIS PARAGRAPH HAVING TO KNOW IN ADVANCE HOW LONG THE WHOLE
013570*  LIST WILL COME OUT.
013580     MOVE SPACES TO WS-STATE-LIST-TEXT
013590     MOVE 1 TO WS-SLT-PTR
013600     STRING "[" DELIMITED BY SIZE
013610         INTO WS-STATE-LIST-TEXT
013620         WITH POINTER WS-SLT-PTR
013630     END-STRING
013640
013650     PERFORM 3730-BEGIN-APPEND-ONE-STATE
013660        THRU 3730-END-APPEND-ONE-STATE
013670       VARYING WS-STATE-IDX FROM 1 BY 1
013680         UNTIL WS-STATE-IDX > WS-STATE-COUNT
013690
013700     STRING "]" DELIMITED BY SIZE
013710         INTO WS-STATE-LIST-TEXT
013720         WITH POINTER WS-SLT-PTR
013730     END-STRING
013740
013750*  STRING'S POINTER CLAUSE LEAVES WS-SLT-PTR SITTING ONE PAST THE
013760*  LAST CHARACTER WRITTEN, SO THE ACTUAL TEXT LENGTH IS ALWAYS
013770*  ONE LESS THAN THE FINAL POINTER VALUE.
013780     COMPUTE WS-SLT-LEN = WS-SLT-PTR - 1.
013790 3720-END-BUILD-STATE-LIST-TEXT.
013800     EXIT.
013810
013820 3730-BEGIN-APPEND-ONE-STATE.
013830*  EVERY STATE NAME EXCEPT THE FIRST IS PRECEDED BY ", " SO THE
013840*  RESULT READS "[ALABAMA, GEORGIA]" AND NOT "[ALABAMA,GEORGIA".
013850     MOVE WS-STATE-NAME (WS-STATE-IDX) TO WS-TRIM-SOURCE
013860     PERFORM 9100-BEGIN-TRIM-FIELD
013870        THRU 9100-END-TRIM-FIELD
013880*  9100 LEAVES THE TRIMMED LENGTH IN WS-TRIM-LEN, USED BELOW TO
013890*  STRING ONLY THE REAL CHARACTERS OF THE STATE NAME, NOT THE
013900*  TRAILING BLANKS THAT PAD OUT ITS PIC X(30).
013910
013920     IF WS-STATE-IDX > 1
013930         STRING ", " DELIMITED BY SIZE
013940             INTO WS-STATE-LIST-TEXT
013950             WITH POINTER WS-SLT-PTR
013960         END-STRING
013970     END-IF
013980
013990     STRING WS-TRIM-SOURCE (1:WS-TRIM-LEN) DELIMITED BY SIZE
014000         INTO WS-STATE-LIST-TEXT
014010         WITH POINTER WS-SLT-PTR.
014020 3730-END-APPEND-ONE-STATE.
014030     EXIT.
014040
014050*-----------------------------------------------------------------
014060*  3740 -- BUILD THE " [LocationFolder 'x', States: [...],
014070*  S3file=y]" TEXT SHARED BY BUSINESS RULES 3, 4 AND 5.
014080*-----------------------------------------------------------------
014090 3740-BEGIN-BUILD-DETAIL-TEXT.
014100*  ONE SHARED "DETAILS" TAIL FOR EVERY STATUS MESSAGE THIS
014110*  PROGRAM PUBLISHES -- THE EMPTY-FILE ERROR (3700), THE GENERIC
014120*  FAILURE (3900) AND THE SUCCESS MESSAGE (3800) ALL CALL THIS
014130*  SAME PARAGRAPH SO THE FOLDER NAME / STATE LIST / FILE NAME
014140*  ALWAYS APPEAR IN THE SAME ORDER AND FORMAT NO MATTER WHICH
014150*  ONE IS LOGGING.
014160     PERFORM 3720-BEGIN-BUILD-STATE-LIST-TEXT
014170        THRU 3720-END-BUILD-STATE-LIST-TEXT
014180
014190*  9100-BEGIN-TRIM-FIELD IS CALLED TWICE HERE BECAUSE IT WORKS ON THE
014200*  ONE SHARED WS-TRIM-SOURCE/WS-TRIM-LEN PAIR -- THE RESULT OF
014210*  EACH CALL HAS TO BE SAVED OFF TO ITS OWN FIELD BEFORE THE NEXT
014220*  CALL OVERWRITES THEM.
014230     MOVE WS-LOCATION-FOLDER TO WS-TRIM-SOURCE
014240     PERFORM 9100-BEGIN-TRIM-FIELD
014250        THRU 9100-END-TRIM-FIELD
014260     MOVE WS-TRIM-LEN TO WS-FOLDER-TRIM-LEN
014270     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-FOLDER-TRIMMED
014280
014290     MOVE WS-RDB-FILENAME TO WS-TRIM-SOURCE
014300     PERFORM 9100-BEGIN-TRIM-FIELD
014310        THRU 9100-END-TRIM-FIELD
014320     MOVE WS-TRIM-LEN TO WS-FILENAME-TRIM-LEN
014330     MOVE WS-TRIM-SOURCE (1:WS-TRIM-LEN) TO WS-FILENAME-TRIMMED
014340
014350     MOVE SPACES TO WS-DETAIL-TEXT
014360     STRING " [LocationFolder '" DELIMITED BY SIZE
014370            WS-FOLDER-TRIMMED (1:WS-FOLDER-TRIM-LEN)
014380                                 DELIMITED BY SIZE
014390            "', States: "       DELIMITED BY SIZE
014400            WS-STATE-LIST-TEXT (1:WS-SLT-LEN)
014410                                 DELIMITED BY SIZE
014420            ", S3file="         DELIMITED BY SIZE
014430            WS-FILENAME-TRIMMED (1:WS-FILENAME-TRIM-LEN)
014440                                 DELIMITED BY SIZE
014450            "]"                 DELIMITED BY SIZE
014460         INTO WS-DETAIL-TEXT
014470     END-STRING
014480
014490*  WS-DTL-LEN IS THE ACTUAL LENGTH OF THE TEXT JUST BUILT -- THE
014500*  LITERALS 28 AND 11 BELOW ARE THE COMBINED LENGTH OF THE FOUR
014510*  PIECES OF FIXED TEXT AROUND THE FOLDER NAME, STATE LIST AND
014520*  FILE NAME (" [LocationFolder '", "', States: ", ", S3file="
014530*  AND "]").  IF THAT FIXED TEXT IS EVER REWORDED, UPDATE THESE
014540*  TWO LITERALS TO MATCH OR THE TRAILING TEXT WILL TRUNCATE OR
014550*  PICK UP TRAILING BLANKS.
014560     MOVE 28 TO WS-DTL-LEN
014570     ADD WS-FOLDER-TRIM-LEN   TO WS-DTL-LEN
014580     ADD WS-SLT-LEN           TO WS-DTL-LEN
014590     ADD WS-FILENAME-TRIM-LEN TO WS-DTL-LEN
014600     ADD 11                   TO WS-DTL-LEN.
014610 3740-END-BUILD-DETAIL-TEXT.
014620     EXIT.
014630
014640*-----------------------------------------------------------------
014650*  3800 -- BUSINESS RULE 5.  SUCCESS: FINALIZE THE OUTPUT, SET
014660*  THE RESULT RECORD, PUBLISH THE INFO MESSAGE.
014670*-----------------------------------------------------------------
014680 3800-BEGIN-FINALIZE-SUCCESS.
014690*  CLOSE BEFORE ANYTHING ELSE -- THE REAL STORAGE DESTINATION
014700*  DOES NOT SEE A COMPLETE FILE UNTIL IT IS CLOSED, SO EVERY
014710*  MESSAGE AND RECORD BUILT BELOW REFERS TO A FILE THAT IS
014720*  ALREADY FINISHED AND ON DISK.
014730     CLOSE RDBOUT-FILE
014740
014750     PERFORM 3740-BEGIN-BUILD-DETAIL-TEXT
014760        THRU 3740-END-BUILD-DETAIL-TEXT
014770
014780*  THE STORAGE KEY CARRIES A ".gz" SUFFIX THE ON-DISK FILE NAME
014790*  DOES NOT -- THE REAL DESTINATION COMPRESSES EVERY RDB FILE IN
014800*  FLIGHT ON THE WAY UP, SO THE KEY OPERATIONS WILL ACTUALLY SEE
014810*  LISTED IS THE COMPRESSED NAME, NOT THE LOCAL ONE THIS PROGRAM
014820*  OPENED.
014830     MOVE SPACES TO WS-RDB-KEY
014840     STRING WS-FILENAME-TRIMMED (1:WS-FILENAME-TRIM-LEN)
014850                                DELIMITED BY SIZE
014860            ".gz"               DELIMITED BY SIZE
014870         INTO WS-RDB-KEY
014880     END-STRING
014890     COMPUTE WS-RDB-KEY-LEN = WS-FILENAME-TRIM-LEN + 3
014900
014910     MOVE WS-ROW-COUNT TO RSLT-COUNT
014920     MOVE SPACES TO RSLT-MESSAGE
014930     STRING "Count is rows written to file: " DELIMITED BY SIZE
014940            WS-RDB-KEY (1:WS-RDB-KEY-LEN)      DELIMITED BY SIZE
014950         INTO RSLT-MESSAGE
014960     END-STRING
014970*  WR-0779 -- ONE RESULT RECORD PER INVOCATION.  AN ALL-FOLDERS
014980*  SUB-CALL'S TALLY STAYS IN RSLT-COUNT/RSLT-MESSAGE FOR THE
014990*  STATUS TEXT BELOW ONLY -- 2900 WRITES THE RUN'S SOLE RECORD.
015000     IF SW-NOT-ALL-SUBCALL
015010         WRITE RESULT-REC
015020     END-IF
015030
015040     MOVE WS-ROW-COUNT TO WS-ROW-COUNT-DISP
015050     MOVE SPACES TO WS-STATUS-MESSAGE
015060     STRING "INFO: RDB file created, " DELIMITED BY SIZE
015070            WS-ROW-COUNT-DISP          DELIMITED BY SIZE
015080            " rows"                    DELIMITED BY SIZE
015090            WS-DETAIL-TEXT (1:WS-DTL-LEN)
015100                                       DELIMITED BY SIZE
015110         INTO WS-STATUS-MESSAGE
015120     END-STRING
015130     PERFORM 8000-BEGIN-PUBLISH-STATUS-MESSAGE
015140        THRU 8000-END-PUBLISH-STATUS-MESSAGE.
015150 3800-END-FINALIZE-SUCCESS.
015160     EXIT.
015170
015180*-----------------------------------------------------------------
015190*  3900 -- BUSINESS RULE 4.  ANY OTHER UNEXPECTED FAILURE WHILE
015200*  OPENING, READING OR WRITING A DAO FILE OR THE OUTPUT
015210*  DESTINATION.  NOTHING IS FINALIZED.  CALLER MOVES THE FAILING
015220*  FILE'S STATUS INTO WS-FAILURE-FS FIRST.         (WR-0779)
015230*-----------------------------------------------------------------
015240 3900-BEGIN-GENERIC-FAILURE.
015250*  WHEN THIS PARAGRAPH IS REACHED FROM ONE OF THE DECLARATIVES
015260*  HANDLERS, THE RAW FILE-STATUS DISPLAY HAS ALREADY HAPPENED UP
015270*  THERE -- THE MESSAGE BUILT HERE IS THE BUSINESS-LEVEL ERROR
015280*  FOR RULE 4, NOT A REPEAT OF THAT DIAGNOSTIC LINE.
015290     PERFORM 3740-BEGIN-BUILD-DETAIL-TEXT
015300        THRU 3740-END-BUILD-DETAIL-TEXT
015310
015320     MOVE SPACES TO WS-STATUS-MESSAGE
015330     STRING "ERROR: unable to process the groundwater request,"
015340                DELIMITED BY SIZE
015350            " file status="    DELIMITED BY SIZE
015360            WS-FAILURE-FS      DELIMITED BY SIZE
015370            "..."              DELIMITED BY SIZE
015380            WS-DETAIL-TEXT (1:WS-DTL-LEN)
015390                               DELIMITED BY SIZE
015400         INTO WS-STATUS-MESSAGE
015410     END-STRING
015420
015430     PERFORM 8000-BEGIN-PUBLISH-STATUS-MESSAGE
015440        THRU 8000-END-PUBLISH-STATUS-MESSAGE
015450     SET SW-RUN-FAILED TO TRUE.
015460 3900-END-GENERIC-FAILURE.
015470     EXIT.
015480
015490*-----------------------------------------------------------------
015500*  8000 -- PUBLISHES THE RUN STATUS MESSAGE.  BEST-EFFORT:
015510*  IF NO TOPIC WAS RESOLVED AT STARTUP THE MESSAGE IS LOGGED
015520*  LOCALLY ONLY.  THIS PARAGRAPH NEVER FAILS THE RUN (RULE 6) --
015530*  THERE IS NO PATH OUT OF IT THAT COULD ABORT THE JOB.
015540*-----------------------------------------------------------------
015550 8000-BEGIN-PUBLISH-STATUS-MESSAGE.
015560*  A STANDALONE RUN HAS NOTHING TO RESOLVE A REAL MESSAGING
015570*  TOPIC AGAINST, SO THIS BUILD ALWAYS FALLS TO THE LOCAL-LOG
015580*  BRANCH -- THE SW-TOPIC-RESOLVED SWITCH AND ITS "Y"/"N" SPLIT
015590*  ARE KEPT SO THE PARAGRAPH MATCHES WHAT A HOOKED-UP RUN AT A
015600*  SITE WITH A REAL TOPIC WOULD DO.
015610     IF SW-TOPIC-RESOLVED
015620         DISPLAY WS-STATUS-MESSAGE
015630     ELSE
015640         DISPLAY "LOCAL-LOG: " WS-STATUS-MESSAGE
015650     END-IF.
015660 8000-END-PUBLISH-STATUS-MESSAGE.
015670     EXIT.
015680
015690*-----------------------------------------------------------------
015700*  9100 -- GENERIC TRAILING-BLANK TRIM.  WORKS ON WS-TRIM-SOURCE
015710*  AND LEAVES THE ACTUAL (NON-BLANK) LENGTH IN WS-TRIM-LEN.
015720*-----------------------------------------------------------------
015730 9100-BEGIN-TRIM-FIELD.
015740*  WALKS BACKWARD FROM WS-TRIM-SOURCE'S FULL 64-BYTE WIDTH UNTIL
015750*  A NON-BLANK CHARACTER IS FOUND, LEAVING THE ACTUAL LENGTH IN
015760*  WS-TRIM-LEN.  AN ALL-BLANK SOURCE IS REPORTED AS LENGTH 1 --
015770*  A ZERO-LENGTH REFERENCE MODIFICATION LIKE "FIELD (1:0)" IS NOT
015780*  PORTABLE ACROSS COMPILERS AT THIS SHOP, SO LENGTH 1 (ONE
015790*  BLANK CHARACTER) IS USED INSTEAD OF A TRUE EMPTY STRING.
015800     MOVE 64 TO WS-TRIM-LEN
015810
015820     PERFORM 9110-BEGIN-SHRINK-TRIM
015830        THRU 9110-END-SHRINK-TRIM
015840       UNTIL WS-TRIM-LEN = 0
015850          OR WS-TRIM-SOURCE (WS-TRIM-LEN:1) NOT = SPACE
015860
015870     IF WS-TRIM-LEN = 0
015880         MOVE 1 TO WS-TRIM-LEN
015890     END-IF.
015900 9100-END-TRIM-FIELD.
015910     EXIT.
015920
015930 9110-BEGIN-SHRINK-TRIM.
015940*  ONE CHARACTER AT A TIME -- NO INTRINSIC FUNCTION IS USED AT
015950*  THIS SHOP FOR THIS KIND OF WORK (SEE THE WORKING-STORAGE NOTE
015960*  ABOVE WS-TRIM-WORK).
015970     SUBTRACT CTE-01 FROM WS-TRIM-LEN.
015980 9110-END-SHRINK-TRIM.
015990     EXIT.
016000
016010 END PROGRAM BLDGWRDB.
